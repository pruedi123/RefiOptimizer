000010*****************************************************************
000020*  MB4700  --  LUMPPARM LUMP-SUM CALCULATOR PARAMETER RECORD,
000030*  THE PER-ALLOCATION RESULT TABLE, AND THE LUMP SECTION OF THE
000040*  GOALRPT PRINT LINE.
000050*****************************************************************
000060*  FIELD          PIC        MEANING
000070*  LUMP-GOAL      9(9)V99    TARGET DOLLAR AMOUNT
000080*  LUMP-YEARS     9(2)       HOLDING PERIOD, YEARS
000090*  LUMP-CONF      V9(4)      CONFIDENCE LEVEL
000100*---------------------------------------------------------------
000110*  OUTPUT PER ALLOCATION -- LUMP-ALLOC X(12), LUMP-REQUIRED
000120*  9(9)V99 (REQUIRED INITIAL INVESTMENT, WHOLE DOLLARS)
000130*****************************************************************
000140 01  MB4700-REC.
000150     05  MB4700-REC-CODE             PIC X(1).
000160         88  MB4700-REC-IS-LUMPPARM      VALUE '7'.
000170     05  LUMP-GOAL                   PIC 9(9)V99     COMP-3.
000180     05  LUMP-YEARS                  PIC 9(2)        COMP-3.
000190     05  LUMP-CONF                   PIC V9(4)       COMP-3.
000200     05  FILLER                      PIC X(30).
000210*****************************************************************
000220*  PER-ALLOCATION RESULT TABLE.  ONE ROW PER DISTINCT PORTFOLIO
000230*  KEY FOUND IN FACTORS, BUILT BY 400-LUMPCALC.  30-ROW CEILING
000240*  MATCHES THE MB4300 PORTFOLIO TABLE CEILING.
000250*****************************************************************
000260 01  WS-LUMP-RESULT-TABLE.
000270     05  WS-LUMP-ROW-CNT             PIC 9(2)        COMP
000280                                      VALUE ZERO.
000290     05  WS-LUMP-MIN-IX              PIC 9(2)        COMP
000300                                      VALUE ZERO.
000310     05  WS-LUMP-ROW OCCURS 30 TIMES
000320                    INDEXED BY WS-LR-IDX.
000330         10  LUMP-ALLOC              PIC X(12).
000340         10  LUMP-REQUIRED           PIC 9(9)V99     COMP-3.
000350         10  LUMP-THRESHOLD-VALUE    PIC 9(5)V9(6)   COMP-3.
000360*****************************************************************
000370*  GOALRPT PRINT LINE -- LUMP SECTION DETAIL.
000380*****************************************************************
000390 01  WS-LUMP-DETAIL.
000400     05  LRP-MARKER                  PIC X(1).
000410     05  FILLER                      PIC X(1).
000420     05  LRP-ALLOC                   PIC X(12).
000430     05  FILLER                      PIC X(2).
000440     05  LRP-YEARS                   PIC ZZ9.
000450     05  FILLER                      PIC X(2).
000460     05  LRP-GOAL                    PIC $,$$$,$$$,$$9.99.
000470     05  FILLER                      PIC X(2).
000480     05  LRP-REQUIRED                PIC $,$$$,$$$,$$9.99.
000490     05  FILLER                      PIC X(77).
000500 01  WS-LUMP-LINE REDEFINES WS-LUMP-DETAIL.
000510     05  LRP-FLAT-LINE               PIC X(132).
