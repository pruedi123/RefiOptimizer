000100*****************************************************************
000110*  MBCNTR2503  --  REFI DESK  --  MBREFI00
000120*  REFINANCE / RECAST COMPARISON BATCH.  READS THE CURRENT LOAN
000130*  PARAMETERS (CURPARM), ONE ROW PER CANDIDATE OFFER (OPTIONS),
000140*  AND THE PORTFOLIO FACTOR SERIES (FACTORS), BUILDS A KEEP-
000150*  CURRENT BASELINE AND ONE SCENARIO PER OFFER, RANKS THEM BY
000160*  20-YEAR (OR CALLER HORIZON) MEDIAN NET WORTH, AND WHEN THE
000170*  WINNER IS NOT "KEEP CURRENT" SOLVES FOR THE BREAKEVEN CASH
000180*  FEE AGAINST THE RUNNER-UP.  OUTPUT IS REPORT.
000190*****************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.    MBREFI00.
000220 AUTHOR.        J HALVORSEN.
000230 INSTALLATION.  MBCNTR2503 REFI DESK.
000240 DATE-WRITTEN.  06/14/89.
000250 DATE-COMPILED.
000260 SECURITY.      MBCNTR2503 INTERNAL USE ONLY -- NOT FOR RELEASE
000270                 OUTSIDE THE SERVICING DIVISION.
000280*****************************************************************
000290*                       C H A N G E   L O G
000300*-----------------------------------------------------------------
000310*  DATE      BY   REQUEST/TKT   DESCRIPTION
000320*-----------------------------------------------------------------
000330*  06/14/89  JH   REFI-001      ORIGINAL COMPARATOR.  KEEP-CURRENT
000340*                               BASELINE PLUS UP TO 20 OFFERS,
000350*                               STRAIGHT AMORTIZATION ONLY.
000360*  09/02/89  JH   REFI-004      ADDED PMI CANCELLATION LOGIC (78,
000370*                               80, FHA-LIFE RULES).
000380*  03/11/90  RDM  REFI-009      HOME VALUE APPRECIATION PATH ADDED
000390*                               SO PMI-CURRENT-BASIS TRACKS LTV.
000400*  11/19/90  RDM  REFI-013      "APPLY SAVINGS TO PRINCIPAL" FLAG
000410*                               -- OPTION SCHEDULES RE-AMORTIZED
000420*                               A SECOND TIME WITH THE EXTRA WHEN
000430*                               THE PAYMENT DROPS BELOW BASELINE.
000440*  05/06/91  JH   REFI-017      SIDE-PORTFOLIO INVESTMENT PATHS.
000450*                               ROLLING HISTORICAL BLOCKS FROM THE
000460*                               FACTOR FILE, MEDIAN/75TH/MIN.
000470*  02/14/92  RDM  REFI-021      FEE-DRAG APPLIED TO INVESTED SIDE
000480*                               MONEY ONLY, NOT KEPT SAVINGS.
000490*  08/30/93  JH   REFI-026      BISECTION BREAKEVEN FEE SOLVE FOR
000500*                               THE WINNING OFFER VS. THE RUNNER
000510*                               UP.  UP TO 30 ITERATIONS, $1 BAND.
000520*  04/12/95  RDM  REFI-030      GEOMETRIC MEAN FALLBACK PATH WHEN
000530*                               A PORTFOLIO HAS NO FULL ROLLING
000540*                               BLOCK -- NEWTON ROOT ITERATION,
000550*                               NO CALL TO A MATH LIBRARY.
000560*  01/22/97  JH   REFI-033      RAISED HORIZON CEILING TO 480
000570*                               MONTHS (40 YR) PER UNDERWRITING.
000580*  10/05/98  RDM  Y2K-014       YEAR-2000 REVIEW -- NO 2-DIGIT
000590*                               YEAR FIELDS IN THIS PROGRAM. NONE
000600*                               OF THE DATE MATH IN SETMB2000/
000610*                               MB1500 IS CALLED FROM HERE.  NO
000620*                               CHANGE REQUIRED.  SIGNED OFF.
000630*  02/09/99  RDM  Y2K-014       Y2K SIGN-OFF RE-STAMPED PER AUDIT
000640*                               REQUEST -- SEE Y2K-014 LOG.
000650*  07/17/00  JH   REFI-038      OPT-FEES-FINANCED NOW ROLLS BOTH
000660*                               FLAT FEES AND POINTS INTO THE NEW
000670*                               PRINCIPAL, NOT FLAT FEES ALONE.
000680*  03/29/02  TLW  REFI-041      PMI BASIS-CURRENT NOW RECOMPUTES
000690*                               OFF THE APPRECIATED HOME VALUE
000700*                               EACH MONTH INSTEAD OF MONTH 1.
000710*  11/08/04  TLW  REFI-045      REPORT LINE WIDENED, NET WORTH
000720*                               CHANGE VS. BASELINE ADDED.
000730*  05/16/06  TLW  REFI-047      CURPARM ECHO LINE ADDED AHEAD OF
000740*                               THE COLUMN HEADINGS -- AUDIT ASKED
000750*                               WHY THE BALANCE/RATE/TERM ON THE
000760*                               REPORT COULD NOT BE TIED BACK TO
000770*                               THE INPUT DECK WITHOUT PULLING
000780*                               CURPARM SEPARATELY.  ALSO DROPPED
000790*                               THE TOP-OF-FORM/DIGIT-CLASS/UPSI-0
000800*                               SPECIAL-NAMES ENTRIES -- NEVER
000810*                               WIRED TO ANYTHING, LEFT OVER FROM
000820*                               AN EARLIER DRAFT OF THIS PROGRAM.
000830*  06/02/06  TLW  REFI-049      BREAKEVEN FEE ON THE TRAILER LINE
000840*                               NOW ROUNDS TO WHOLE DOLLARS BEFORE
000850*                               PRINTING -- WAS STILL SHOWING CENTS
000860*                               AFTER THE REFI-045 REPORT-LINE
000870*                               WHOLE-DOLLAR CLEANUP MISSED THIS
000880*                               ONE.  ALSO PULLED THE GENERIC
000890*                               BUBBLE-SORT SUBSCRIPTS OUT OF
000900*                               WS-SUBSCRIPTS TO STANDALONE 77-
000910*                               LEVEL ITEMS.
000920*  06/09/06  TLW  REFI-054      BEL-ANSWER WAS STILL A 5-DIGIT
000930*                               FLOATING-$ PICTURE ($99,999 MAX)
000940*                               LEFT OVER FROM BEFORE REFI-049
000950*                               WIDENED THE SOURCE FIELD TO 7
000960*                               DIGITS -- A BREAKEVEN FEE OF
000970*                               $100,000 OR MORE TRUNCATED SILENTLY
000980*                               ON THE PRINTED LINE.  WIDENED TO
000990*                               CARRY THE FULL 7 DIGITS OUT OF
001000*                               WS-BE-ANSWER-WHOLE.
001010*****************************************************************
001020 ENVIRONMENT DIVISION.
001030*
001040 CONFIGURATION SECTION.
001050 SPECIAL-NAMES.
001060     CONSOLE IS CRT.
001070*
001080 INPUT-OUTPUT SECTION.
001090 FILE-CONTROL.
001100     SELECT CURPARM-FILE ASSIGN TO CURPARM
001110            ORGANIZATION IS RECORD SEQUENTIAL.
001120     SELECT OPTIONS-FILE ASSIGN TO OPTIONS
001130            ORGANIZATION IS RECORD SEQUENTIAL.
001140     SELECT FACTORS-FILE ASSIGN TO FACTORS
001150            ORGANIZATION IS RECORD SEQUENTIAL.
001160     SELECT REPORT-FILE  ASSIGN TO REPORT
001170            ORGANIZATION IS RECORD SEQUENTIAL.
001180*
001190 DATA DIVISION.
001200*
001210 FILE SECTION.
001220*
001230 FD  CURPARM-FILE
001240     LABEL RECORDS ARE STANDARD
001250     RECORD CONTAINS 121 CHARACTERS
001260     DATA RECORD IS CURPARM-REC.
001270 01  CURPARM-REC                 PIC X(121).
001280*
001290 FD  OPTIONS-FILE
001300     LABEL RECORDS ARE STANDARD
001310     RECORD CONTAINS 65 CHARACTERS
001320     DATA RECORD IS OPTIONS-REC.
001330 01  OPTIONS-REC                 PIC X(65).
001340*
001350 FD  FACTORS-FILE
001360     LABEL RECORDS ARE STANDARD
001370     RECORD CONTAINS 27 CHARACTERS
001380     DATA RECORD IS FACTORS-REC.
001390 01  FACTORS-REC                 PIC X(27).
001400*
001410 FD  REPORT-FILE
001420     LABEL RECORDS ARE STANDARD
001430     RECORD CONTAINS 132 CHARACTERS
001440     DATA RECORD IS REPORT-REC.
001450 01  REPORT-REC                  PIC X(132).
001460*
001470 WORKING-STORAGE SECTION.
001480*
001490*  STANDALONE SCRATCH -- NOT PART OF ANY RECORD, KEPT AS 77-LEVEL
001500*  ITEMS PER SHOP STANDARD FOR ONE-OFF COUNTERS/SUBSCRIPTS.
001510 77  WS-BS-I                     PIC S9(4)   COMP.
001520 77  WS-BS-J                     PIC S9(4)   COMP.
001530 77  WS-BE-ANSWER-WHOLE          PIC 9(7)    COMP-3.
001540*
001550*  CURPARM / OPTIONS / FACTORS RECORD LAYOUTS AND THE FACTOR
001560*  IN-MEMORY TABLE.
001570 COPY '/users/devel/mb4100.cbl'.
001580 COPY '/users/devel/mb4200.cbl'.
001590 COPY '/users/devel/mb4300.cbl'.
001600*
001610*  AMORTIZATION SCHEDULE AND SCENARIO/REPORT TABLES.
001620 COPY '/users/devel/mb4400.cbl'.
001630 COPY '/users/devel/mb4500.cbl'.
001640*
001650*  SIDEPORT SORT/PERCENTILE SCRATCH.
001660 COPY '/users/devel/mb4900.cbl'.
001670*
001680 01  WS-SWITCHES.
001690     05  WS-EOF-OPTIONS-SW           PIC X       VALUE 'N'.
001700         88  EOF-OPTIONS                 VALUE 'Y'.
001710     05  WS-EOF-FACTORS-SW           PIC X       VALUE 'N'.
001720         88  EOF-FACTORS                 VALUE 'Y'.
001730     05  WS-BE-CONVERGED             PIC X       VALUE 'N'.
001740         88  BE-CONVERGED                 VALUE 'Y'.
001750*
001760*  SAVED OPTIONS TABLE -- OPTIONS IS LOGICALLY PASSED OVER TWICE
001770*  (ONCE FOR THE MAX-CASH PRE-SCAN, ONCE PER SCENARIO) SO THE
001780*  FILE IS LOADED HERE RATHER THAN RE-OPENED.  20-OFFER SHOP
001790*  CEILING FOR ONE COMPARISON RUN.
001800 01  WS-OPTION-TABLE.
001810     05  WS-OPTION-CNT               PIC 9(2)    COMP VALUE ZERO.
001820     05  WS-OPTION-ROW OCCURS 20 TIMES.
001830         10  SVOP-NAME               PIC X(20).
001840         10  SVOP-RATE               PIC V9(6)   COMP-3.
001850         10  SVOP-TERM               PIC 9(3)    COMP-3.
001860         10  SVOP-FEES               PIC 9(6)V99 COMP-3.
001870         10  SVOP-POINTS             PIC V9(4)   COMP-3.
001880         10  SVOP-FINANCE            PIC X.
001890             88  SVOP-FEES-FINANCED      VALUE 'Y'.
001900         10  SVOP-PORTFOLIO          PIC X(12).
001910         10  SVOP-TOTAL-FEES         PIC 9(7)V99 COMP-3.
001920         10  SVOP-CASH-NEEDED        PIC 9(7)V99 COMP-3.
001930     05  WS-MAX-CASH                 PIC 9(7)V99 COMP-3.
001940     05  WS-MAXCASH-EXCL             PIC 9(7)V99 COMP-3.
001950*
001960*  LOOP CONTROL / SUBSCRIPTS -- ALL BINARY, NEVER PACKED, PER
001970*  SHOP STANDARD FOR WORKING SUBSCRIPTS (SEE SETMB2000 "I").
001980 01  WS-SUBSCRIPTS.
001990     05  WS-MTH                      PIC S9(4)   COMP.
002000     05  WS-YR                       PIC S9(4)   COMP.
002010     05  WS-OPT-IX                   PIC S9(4)   COMP.
002020     05  WS-SP-START                 PIC S9(4)   COMP.
002030     05  WS-SP-ROW                   PIC S9(4)   COMP.
002040     05  WS-BE-ITER                  PIC S9(4)   COMP.
002050     05  WS-BE-DOUBLINGS             PIC S9(4)   COMP.
002060*
002070*  NTH-ROOT WORK -- SHARED NEWTON ITERATION USED BY THE HOMEVAL
002080*  MONTHLY APPRECIATION FACTOR AND THE FACTORS GEOMETRIC-MEAN
002090*  FALLBACK.  Y = X ** (1/N) SOLVED WITHOUT A MATH LIBRARY CALL.
002100 01  WS-ROOT-WORK.
002110     05  WS-ROOT-BASE                PIC S9(5)V9(8) COMP-3.
002120     05  WS-ROOT-N                   PIC 9(4)       COMP.
002130     05  WS-ROOT-RESULT              PIC S9(5)V9(8) COMP-3.
002140     05  WS-ROOT-PREV                PIC S9(5)V9(8) COMP-3.
002150     05  WS-ROOT-POWN1               PIC S9(9)V9(8) COMP-3.
002160     05  WS-ROOT-ITER                PIC 9(3)       COMP.
002170*
002180*  AMORTIZATION WORK -- ONE SCHEDULE AT A TIME, CLEARED AND
002190*  REBUILT FOR EACH SCENARIO (BASELINE, EACH OFFER, EACH
002200*  BREAKEVEN TRIAL FEE).
002210 01  WS-AMORT-WORK.
002220     05  WS-AM-PRINCIPAL             PIC 9(9)V99    COMP-3.
002230     05  WS-AM-RATE                  PIC V9(6)      COMP-3.
002240     05  WS-AM-MONRATE               PIC V9(8)      COMP-3.
002250     05  WS-AM-TERM                  PIC 9(3)       COMP-3.
002260     05  WS-AM-PMT-OVERRIDE          PIC 9(5)V99    COMP-3.
002270     05  WS-AM-EXTRA                 PIC 9(7)V99    COMP-3.
002280     05  WS-AM-HORIZON               PIC 9(3)       COMP-3.
002290     05  WS-AM-PMT                   PIC 9(7)V99    COMP-3.
002300     05  WS-AM-ONE-PLUS-R            PIC S9(3)V9(8) COMP-3.
002310     05  WS-AM-POWER                 PIC S9(9)V9(8) COMP-3.
002320     05  WS-AM-DENOM                 PIC S9(3)V9(8) COMP-3.
002330     05  WS-BALANCE                  PIC 9(9)V99    COMP-3.
002340     05  WS-INTEREST-AMT             PIC 9(7)V99    COMP-3.
002350     05  WS-PRIN-AMT                 PIC S9(7)V99   COMP-3.
002360     05  WS-BASE-PMT                 PIC 9(7)V99    COMP-3.
002370*
002380*  PMI / HOME VALUE WORK.
002390 01  WS-PMI-HV-WORK.
002400     05  WS-PMI-ACTIVE-SW            PIC X          VALUE 'Y'.
002410         88  WS-PMI-ACTIVE               VALUE 'Y'.
002420     05  WS-PMI-ORIG-BAL             PIC 9(9)V99    COMP-3.
002430     05  WS-PMI-BASE                 PIC 9(9)V99    COMP-3.
002440     05  WS-PMI-TOTAL                PIC 9(9)V99    COMP-3.
002450     05  WS-PMI-FIRST                PIC 9(5)V99    COMP-3.
002460     05  WS-LTV                      PIC 9V9(6)     COMP-3.
002470     05  WS-HV-INITIAL               PIC 9(9)V99    COMP-3.
002480     05  WS-HV-APPR                  PIC S9V9(6)    COMP-3.
002490     05  WS-HV-MTH-FACTOR            PIC S9V9(8)    COMP-3.
002500*
002510*  TOTALS / RESULTS -- ONE SCENARIO'S WORTH AT A TIME.
002520 01  WS-SCENARIO-WORK.
002530     05  WS-TOTAL-CASH               PIC 9(9)V99    COMP-3.
002540     05  WS-BASE-B                   PIC 9(7)V99    COMP-3.
002550     05  WS-BASE-TOTAL-CASH          PIC 9(9)V99    COMP-3.
002560     05  WS-BASE-NETWORTH            PIC S9(9)V99   COMP-3.
002570     05  WS-OPT-EQUITY               PIC S9(9)V99   COMP-3.
002580     05  WS-OPT-CASH-SAVED           PIC S9(9)V99   COMP-3.
002590     05  WS-OPT-CASH-EFFECT          PIC S9(9)V99   COMP-3.
002600     05  WS-OPT-UPFRONT              PIC 9(7)V99    COMP-3.
002610     05  WS-OPT-SIDE                 PIC 9(9)V99    COMP-3.
002620     05  WS-OPT-SIDE-75              PIC 9(9)V99    COMP-3.
002630     05  WS-OPT-SIDE-MIN             PIC 9(9)V99    COMP-3.
002640     05  WS-OPT-NW                   PIC S9(9)V99   COMP-3.
002650     05  WS-OPT-NW-75                PIC S9(9)V99   COMP-3.
002660     05  WS-OPT-NW-MIN               PIC S9(9)V99   COMP-3.
002670     05  WS-FEE-DRAG-C               PIC V9(6)      COMP-3.
002680     05  WS-FEE-MULT                 PIC V9(6)      COMP-3.
002690*
002700*  MONTHLY SAVINGS AND ANNUAL CONTRIBUTION ARRAYS FOR SIDEPORT.
002710 01  WS-CONTRIB-WORK.
002720     05  WS-MONTHLY-SAVINGS OCCURS 480 TIMES
002730                            PIC S9(7)V99 COMP-3.
002740     05  WS-SP-YEARS                 PIC 9(2)     COMP.
002750     05  WS-SP-CONTRIB OCCURS 40 TIMES
002760                       PIC S9(9)V99 COMP-3.
002770     05  WS-MTH-START                PIC S9(4)    COMP.
002780     05  WS-MTH-END                  PIC S9(4)    COMP.
002790*
002800*  SIDEPORT PATH WORK.
002810 01  WS-SIDEPORT-WORK.
002820     05  WS-SP-LUMP                  PIC 9(9)V99    COMP-3.
002830     05  WS-SP-VALUE                 PIC S9(9)V99   COMP-3.
002840     05  WS-SP-FACTOR                PIC S9V9(8)    COMP-3.
002850     05  WS-SP-FACTOR-BASE           PIC S9V9(8)    COMP-3.
002860     05  WS-SP-FEE-MULT              PIC V9(6)      COMP-3.
002870     05  WS-SP-PORTFOLIO             PIC X(12).
002880     05  WS-SP-FOUND-SW              PIC X          VALUE 'N'.
002890*
002900*  GEOMETRIC MEAN FALLBACK WORK.
002910 01  WS-GEOMEAN-WORK.
002920     05  WS-GEOMEAN-PRODUCT          PIC S9(9)V9(6) COMP-3.
002930*
002940*  PERCENTILE INTERPOLATION WORK.
002950 01  WS-PCTL-WORK.
002960     05  WS-PCTL-P                   PIC V9(4)      COMP-3.
002970     05  WS-PCTL-RANK                PIC 9(3)V9(4)  COMP-3.
002980     05  WS-PCTL-LO                  PIC 9(3)       COMP.
002990     05  WS-PCTL-FRAC                PIC V9(4)      COMP-3.
003000     05  WS-PCTL-RESULT              PIC S9(9)V99   COMP-3.
003010*
003020*  BEST-SCENARIO / BREAKEVEN WORK.
003030 01  WS-BREAKEVEN-WORK.
003040     05  WS-BEST-NW                  PIC S9(9)V99   COMP-3.
003050     05  WS-RIVAL-IX                 PIC 9(2)       COMP.
003060     05  WS-RIVAL-NW                 PIC S9(9)V99   COMP-3.
003070     05  WS-BE-OPT-IX                PIC S9(4)      COMP.
003080     05  WS-BE-CUR-FEE               PIC 9(7)V99    COMP-3.
003090     05  WS-BE-TRY-FEE               PIC 9(7)V99    COMP-3.
003100     05  WS-BE-NW                    PIC S9(9)V99   COMP-3.
003110     05  WS-BE-RIVAL-NW              PIC S9(9)V99   COMP-3.
003120     05  WS-BE-LOW                   PIC 9(7)V99    COMP-3.
003130     05  WS-BE-HIGH                  PIC 9(7)V99    COMP-3.
003140     05  WS-BE-MID                   PIC 9(7)V99    COMP-3.
003150     05  WS-BE-ANSWER                PIC 9(7)V99    COMP-3.
003160     05  WS-BE-MESSAGE               PIC X(30)      VALUE SPACES.
003170     05  WS-BEV-TOTAL-FEES           PIC 9(7)V99    COMP-3.
003180     05  WS-BEV-EQUITY               PIC S9(9)V99   COMP-3.
003190     05  WS-BEV-CASH-SAVED           PIC S9(9)V99   COMP-3.
003200     05  WS-BEV-CASH-EFFECT          PIC S9(9)V99   COMP-3.
003210     05  WS-BEV-UPFRONT-HIT          PIC 9(7)V99    COMP-3.
003220     05  WS-BEV-SIDE                 PIC 9(9)V99    COMP-3.
003230*
003240*  REPORT HEADING LINES.
003250 01  WS-TITLE-LINE.
003260     05  FILLER                      PIC X(38)
003270         VALUE 'MBCNTR2503 REFI DESK -- REFI-COMPARE'.
003280     05  FILLER                      PIC X(94)      VALUE SPACES.
003290 01  WS-TITLE-REDEF REDEFINES WS-TITLE-LINE.
003300     05  TTL-FLAT-LINE               PIC X(132).
003310*
003320*  PARAMETER-ECHO LINE -- CURPARM RUN CONTROLS, PRINTED ONCE AT
003330*  THE TOP OF THE REPORT SO THE DESK CAN TIE THE COMPARISON BACK
003340*  TO THE INPUT DECK WITHOUT PULLING CURPARM SEPARATELY.
003350 01  WS-PARM-ECHO-LINE.
003360     05  FILLER                      PIC X(9)
003370         VALUE 'BALANCE: '.
003380     05  PEL-BALANCE                 PIC $$$,$$$,$$9.99.
003390     05  FILLER                      PIC X(7)
003400         VALUE ' RATE: '.
003410     05  PEL-RATE                    PIC .999999.
003420     05  FILLER                      PIC X(7)
003430         VALUE ' TERM: '.
003440     05  PEL-TERM                    PIC ZZ9.
003450     05  FILLER                      PIC X(10)
003460         VALUE ' HORIZON: '.
003470     05  PEL-HORIZON                 PIC ZZ9.
003480     05  FILLER                      PIC X(6)
003490         VALUE ' KPF: '.
003500     05  PEL-KEEP-PMT-FLAG           PIC X.
003510     05  FILLER                      PIC X(6)
003520         VALUE ' INV: '.
003530     05  PEL-INVEST-FLAG             PIC X.
003540     05  FILLER                      PIC X(58)      VALUE SPACES.
003550 01  WS-PARM-ECHO-REDEF REDEFINES WS-PARM-ECHO-LINE.
003560     05  PEL-FLAT-LINE               PIC X(132).
003570*
003580 01  WS-HEAD1-LINE.
003590     05  FILLER                      PIC X(20)
003600         VALUE 'OFFER'.
003610     05  FILLER                      PIC X(1)       VALUE SPACES.
003620     05  FILLER                      PIC X(10)
003630         VALUE 'PAYMENT'.
003640     05  FILLER                      PIC X(1)       VALUE SPACES.
003650     05  FILLER                      PIC X(10)
003660         VALUE 'PMT CHG'.
003670     05  FILLER                      PIC X(1)       VALUE SPACES.
003680     05  FILLER                      PIC X(9)
003690         VALUE 'PMI/MO'.
003700     05  FILLER                      PIC X(1)       VALUE SPACES.
003710     05  FILLER                      PIC X(14)
003720         VALUE 'TOTAL CASH'.
003730     05  FILLER                      PIC X(1)       VALUE SPACES.
003740     05  FILLER                      PIC X(14)
003750         VALUE 'CASH SAVED'.
003760     05  FILLER                      PIC X(1)       VALUE SPACES.
003770     05  FILLER                      PIC X(11)
003780         VALUE 'SIDE-MED'.
003790     05  FILLER                      PIC X(1)       VALUE SPACES.
003800     05  FILLER                      PIC X(11)
003810         VALUE 'NET WORTH'.
003820     05  FILLER                      PIC X(1)       VALUE SPACES.
003830     05  FILLER                      PIC X(11)
003840         VALUE 'NW CHANGE'.
003850     05  FILLER                      PIC X(25)      VALUE SPACES.
003860 01  WS-HEAD1-REDEF REDEFINES WS-HEAD1-LINE.
003870     05  HD1-FLAT-LINE               PIC X(132).
003880*
003890*  MOVE-SPACES / TRAILER SCRATCH.
003900 01  WS-TRAILER-LINE.
003910     05  FILLER                      PIC X(14)
003920         VALUE 'BEST OFFER: '.
003930     05  TRL-BEST-NAME               PIC X(20).
003940     05  FILLER                      PIC X(98)      VALUE SPACES.
003950 01  WS-TRAILER-REDEF REDEFINES WS-TRAILER-LINE.
003960     05  TRL-FLAT-LINE               PIC X(132).
003970 01  WS-BE-LINE.
003980     05  FILLER                      PIC X(20)
003990         VALUE 'BREAKEVEN FEE: '.
004000     05  BEL-ANSWER                  PIC $$,$$$,$$9.
004010     05  FILLER                      PIC X(1)       VALUE SPACES.
004020     05  BEL-MESSAGE                 PIC X(30).
004030     05  FILLER                      PIC X(71)      VALUE SPACES.
004040 01  WS-BE-REDEF REDEFINES WS-BE-LINE.
004050     05  BEL-FLAT-LINE               PIC X(132).
004060*
004070 PROCEDURE DIVISION.
004080*
004090*****************************************************************
004100*  A010-MAIN-LINE  --  JOB ENTRY POINT.
004110*****************************************************************
004120 A010-MAIN-LINE.
004130     PERFORM 100-MAIN THRU 100-MAIN-EXIT.
004140     STOP RUN.
004150*
004160*****************************************************************
004170*  100-MAIN  --  OPEN, DRIVE THE SIX BATCH-FLOW STEPS, CLOSE.
004180*****************************************************************
004190 100-MAIN.
004200     OPEN INPUT  CURPARM-FILE
004210                 OPTIONS-FILE
004220                 FACTORS-FILE
004230          OUTPUT REPORT-FILE.
004240     PERFORM 110-READ-CURPARM THRU 110-READ-CURPARM-EXIT.
004250     PERFORM 120-FEE-DRAG-SETUP THRU 120-FEE-DRAG-SETUP-EXIT.
004260     PERFORM 200-LOAD-FACTORS THRU 200-LOAD-FACTORS-EXIT.
004270     PERFORM 130-LOAD-OPTIONS THRU 130-LOAD-OPTIONS-EXIT.
004280     MOVE ZERO TO WS-SCENARIO-CNT.
004290     PERFORM 700-BASELINE-SCENARIO THRU 700-BASELINE-SCENARIO-EXIT.
004300     PERFORM 140-PRESCAN-MAXCASH THRU 140-PRESCAN-MAXCASH-EXIT.
004310     PERFORM 710-OPTION-SCENARIO THRU 710-OPTION-SCENARIO-EXIT
004320         VARYING WS-OPT-IX FROM 1 BY 1
004330         UNTIL WS-OPT-IX > WS-OPTION-CNT.
004340     PERFORM 720-FIND-BEST-SCENARIO THRU 720-FIND-BEST-SCENARIO-EXIT.
004350     IF WS-BEST-SCENARIO-IX NOT = 1
004360         PERFORM 800-BREAKEVEN THRU 800-BREAKEVEN-EXIT
004370     ELSE
004380         MOVE 'KEEP CURRENT IS BEST -- NOT COMPUTED'
004390             TO WS-BE-MESSAGE.
004400     PERFORM 900-PRINT-REPORT THRU 900-PRINT-REPORT-EXIT.
004410     CLOSE CURPARM-FILE OPTIONS-FILE FACTORS-FILE REPORT-FILE.
004420 100-MAIN-EXIT.
004430     EXIT.
004440*
004450*****************************************************************
004460*  110-READ-CURPARM  --  ONE-ROW PARAMETER FILE.
004470*****************************************************************
004480 110-READ-CURPARM.
004490     READ CURPARM-FILE
004500         AT END
004510             DISPLAY 'MBREFI00 -- CURPARM IS EMPTY, ABEND'
004520                 UPON CRT
004530             MOVE 16 TO RETURN-CODE
004540             STOP RUN.
004550     MOVE CURPARM-REC TO MB4100-REC.
004560 110-READ-CURPARM-EXIT.
004570     EXIT.
004580*
004590*****************************************************************
004600*  120-FEE-DRAG-SETUP  --  CLAMP FEE-DRAG TO 0-1 AND BUILD THE
004610*  INVESTMENT-GROWTH DRAG MULTIPLIER USED BY SIDEPORT.
004620*****************************************************************
004630 120-FEE-DRAG-SETUP.
004640     IF FEE-DRAG GREATER THAN 1
004650         MOVE 1 TO WS-FEE-DRAG-C
004660     ELSE
004670         MOVE FEE-DRAG TO WS-FEE-DRAG-C.
004680     COMPUTE WS-FEE-MULT = 1 - WS-FEE-DRAG-C.
004690     IF WS-FEE-MULT LESS THAN 0
004700         MOVE 0 TO WS-FEE-MULT.
004710 120-FEE-DRAG-SETUP-EXIT.
004720     EXIT.
004730*
004740*****************************************************************
004750*  130-LOAD-OPTIONS THRU 130-LOAD-OPTIONS-EXIT  --  LOAD THE
004760*  OFFER FILE INTO WS-OPTION-TABLE.  READ TWICE LOGICALLY (ONCE
004770*  FOR MAX-CASH, ONCE PER SCENARIO) SO WE LOAD ONCE HERE INSTEAD
004780*  OF RE-OPENING THE FILE.
004790*****************************************************************
004800 130-LOAD-OPTIONS.
004810     MOVE ZERO TO WS-OPTION-CNT.
004820     PERFORM 131-READ-OPTION-REC THRU 131-READ-OPTION-REC-EXIT.
004830     PERFORM 132-STORE-OPTION THRU 132-STORE-OPTION-EXIT
004840         UNTIL EOF-OPTIONS.
004850 130-LOAD-OPTIONS-EXIT.
004860     EXIT.
004870*
004880 131-READ-OPTION-REC.
004890     READ OPTIONS-FILE
004900         AT END
004910             SET EOF-OPTIONS TO TRUE.
004920     IF NOT EOF-OPTIONS
004930         MOVE OPTIONS-REC TO MB4200-REC.
004940 131-READ-OPTION-REC-EXIT.
004950     EXIT.
004960*
004970 132-STORE-OPTION.
004980     ADD 1 TO WS-OPTION-CNT.
004990     MOVE OPT-NAME      TO SVOP-NAME      (WS-OPTION-CNT).
005000     MOVE OPT-RATE      TO SVOP-RATE      (WS-OPTION-CNT).
005010     MOVE OPT-TERM      TO SVOP-TERM      (WS-OPTION-CNT).
005020     MOVE OPT-FEES      TO SVOP-FEES      (WS-OPTION-CNT).
005030     MOVE OPT-POINTS    TO SVOP-POINTS    (WS-OPTION-CNT).
005040     MOVE OPT-FINANCE   TO SVOP-FINANCE   (WS-OPTION-CNT).
005050     MOVE OPT-PORTFOLIO TO SVOP-PORTFOLIO (WS-OPTION-CNT).
005060     PERFORM 131-READ-OPTION-REC THRU 131-READ-OPTION-REC-EXIT.
005070 132-STORE-OPTION-EXIT.
005080     EXIT.
005090*
005100*****************************************************************
005110*  140-PRESCAN-MAXCASH THRU EXIT  --  TOTAL FEES AND CASH NEEDED
005120*  PER OFFER, AND THE HIGHEST CASH NEEDED ACROSS ALL OFFERS.
005130*  MAX-CASH IS THE LUMP SUM AVAILABLE TO INVEST WHEN AN OFFER
005140*  NEEDS LESS CASH THAN THE MOST EXPENSIVE ONE ON THE TABLE.
005150*****************************************************************
005160 140-PRESCAN-MAXCASH.
005170     MOVE 0 TO WS-MAX-CASH.
005180     PERFORM 141-PRESCAN-ONE
005190         VARYING WS-OPT-IX FROM 1 BY 1
005200         UNTIL WS-OPT-IX > WS-OPTION-CNT.
005210 140-PRESCAN-MAXCASH-EXIT.
005220     EXIT.
005230*
005240 141-PRESCAN-ONE.
005250     COMPUTE SVOP-TOTAL-FEES (WS-OPT-IX) ROUNDED =
005260         SVOP-FEES (WS-OPT-IX) +
005270         (SVOP-POINTS (WS-OPT-IX) * CUR-BALANCE).
005280     IF SVOP-FEES-FINANCED (WS-OPT-IX)
005290         MOVE 0 TO SVOP-CASH-NEEDED (WS-OPT-IX)
005300     ELSE
005310         MOVE SVOP-TOTAL-FEES (WS-OPT-IX)
005320             TO SVOP-CASH-NEEDED (WS-OPT-IX).
005330     IF SVOP-CASH-NEEDED (WS-OPT-IX) GREATER THAN WS-MAX-CASH
005340         MOVE SVOP-CASH-NEEDED (WS-OPT-IX) TO WS-MAX-CASH.
005350*
005360*****************************************************************
005370*  200-LOAD-FACTORS THRU 200-LOAD-FACTORS-EXIT  --  LOAD FACTORS
005380*  INTO THE IN-MEMORY PORTFOLIO TABLE AND COMPUTE EACH
005390*  PORTFOLIO'S GEOMETRIC-MEAN FALLBACK FACTOR.
005400*****************************************************************
005410 200-LOAD-FACTORS.
005420     MOVE ZERO TO WS-FACTOR-PORT-CNT.
005430     PERFORM 220-READ-FACTOR-REC THRU 220-READ-FACTOR-REC-EXIT.
005440     PERFORM 230-LOAD-FACTOR-ROW THRU 230-LOAD-FACTOR-ROW-EXIT
005450         UNTIL EOF-FACTORS.
005460     PERFORM 210-GEO-MEAN-FALLBACK THRU 210-GEO-MEAN-FALLBACK-EXIT
005470         VARYING WS-FP-IDX FROM 1 BY 1
005480         UNTIL WS-FP-IDX GREATER THAN WS-FACTOR-PORT-CNT.
005490 200-LOAD-FACTORS-EXIT.
005500     EXIT.
005510*
005520 220-READ-FACTOR-REC.
005530     READ FACTORS-FILE
005540         AT END
005550             SET EOF-FACTORS TO TRUE.
005560     IF NOT EOF-FACTORS
005570         MOVE FACTORS-REC TO MB4300-REC.
005580 220-READ-FACTOR-REC-EXIT.
005590     EXIT.
005600*
005610 230-LOAD-FACTOR-ROW.
005620     PERFORM 231-FIND-OR-ADD-PORTFOLIO
005630         THRU 231-FIND-OR-ADD-PORTFOLIO-EXIT.
005640     ADD 1 TO WS-FP-ROW-CNT (WS-FP-IDX).
005650     SET WS-FP-RDX TO WS-FP-ROW-CNT (WS-FP-IDX).
005660     MOVE FAC-VALUE TO WS-FP-VALUE (WS-FP-IDX WS-FP-RDX).
005670     PERFORM 220-READ-FACTOR-REC THRU 220-READ-FACTOR-REC-EXIT.
005680 230-LOAD-FACTOR-ROW-EXIT.
005690     EXIT.
005700*
005710 231-FIND-OR-ADD-PORTFOLIO.
005720     SET WS-FP-IDX TO 1.
005730     SEARCH WS-FACTOR-PORT
005740         AT END
005750             ADD 1 TO WS-FACTOR-PORT-CNT
005760             SET WS-FP-IDX TO WS-FACTOR-PORT-CNT
005770             MOVE FAC-KEY TO WS-FP-KEY (WS-FP-IDX)
005780             MOVE ZERO    TO WS-FP-ROW-CNT (WS-FP-IDX)
005790         WHEN WS-FP-KEY (WS-FP-IDX) = FAC-KEY
005800             CONTINUE.
005810 231-FIND-OR-ADD-PORTFOLIO-EXIT.
005820     EXIT.
005830*
005840*****************************************************************
005850*  210-GEO-MEAN-FALLBACK THRU EXIT  --  GEOMETRIC MEAN OF ONE
005860*  PORTFOLIO'S FACTOR SERIES, BY NTH-ROOT OF THE PRODUCT.  NO
005870*  LOG/EXP CALL -- SEE REFI-030 IN THE CHANGE LOG.
005880*****************************************************************
005890 210-GEO-MEAN-FALLBACK.
005900     IF WS-FP-ROW-CNT (WS-FP-IDX) = ZERO
005910         MOVE 1 TO WS-FP-GEOMEAN (WS-FP-IDX)
005920         GO TO 210-GEO-MEAN-FALLBACK-EXIT.
005930     MOVE 1 TO WS-GEOMEAN-PRODUCT.
005940     PERFORM 211-GEOMEAN-MULT
005950         VARYING WS-FP-RDX FROM 1 BY 1
005960         UNTIL WS-FP-RDX GREATER THAN WS-FP-ROW-CNT (WS-FP-IDX).
005970     MOVE WS-GEOMEAN-PRODUCT TO WS-ROOT-BASE.
005980     MOVE WS-FP-ROW-CNT (WS-FP-IDX) TO WS-ROOT-N.
005990     PERFORM 250-NTH-ROOT THRU 250-NTH-ROOT-EXIT.
006000     IF WS-ROOT-RESULT GREATER THAN 0
006010         MOVE WS-ROOT-RESULT TO WS-FP-GEOMEAN (WS-FP-IDX)
006020     ELSE
006030         MOVE 1 TO WS-FP-GEOMEAN (WS-FP-IDX).
006040 210-GEO-MEAN-FALLBACK-EXIT.
006050     EXIT.
006060*
006070 211-GEOMEAN-MULT.
006080     COMPUTE WS-GEOMEAN-PRODUCT ROUNDED =
006090         WS-GEOMEAN-PRODUCT * WS-FP-VALUE (WS-FP-IDX WS-FP-RDX).
006100*
006110*****************************************************************
006120*  250-NTH-ROOT THRU EXIT  --  Y = WS-ROOT-BASE ** (1/WS-ROOT-N)
006130*  BY NEWTON ITERATION.  Y(K+1) = ((N-1)*Y(K)+X/Y(K)**(N-1))/N.
006140*  40 PASSES IS AMPLE FOR THE 6-DECIMAL PRECISION CARRIED BY
006150*  RATE AND FACTOR FIELDS THROUGHOUT THIS PROGRAM.
006160*****************************************************************
006170 250-NTH-ROOT.
006180     IF WS-ROOT-N = 0
006190         MOVE 1 TO WS-ROOT-RESULT
006200         GO TO 250-NTH-ROOT-EXIT.
006210     IF WS-ROOT-BASE NOT GREATER THAN 0
006220         MOVE 1 TO WS-ROOT-RESULT
006230         GO TO 250-NTH-ROOT-EXIT.
006240     MOVE 1 TO WS-ROOT-RESULT.
006250     PERFORM 251-ROOT-STEP
006260         VARYING WS-ROOT-ITER FROM 1 BY 1
006270         UNTIL WS-ROOT-ITER GREATER THAN 40.
006280 250-NTH-ROOT-EXIT.
006290     EXIT.
006300*
006310 251-ROOT-STEP.
006320     MOVE WS-ROOT-RESULT TO WS-ROOT-PREV.
006330     MOVE 1 TO WS-ROOT-POWN1.
006340     PERFORM 252-ROOT-POWER
006350         VARYING WS-BS-I FROM 1 BY 1
006360         UNTIL WS-BS-I GREATER THAN WS-ROOT-N - 1.
006370     COMPUTE WS-ROOT-RESULT ROUNDED =
006380         ((WS-ROOT-N - 1) * WS-ROOT-PREV
006390              + WS-ROOT-BASE / WS-ROOT-POWN1) / WS-ROOT-N.
006400*
006410 252-ROOT-POWER.
006420     COMPUTE WS-ROOT-POWN1 ROUNDED =
006430         WS-ROOT-POWN1 * WS-ROOT-PREV.
006440*
006450*****************************************************************
006460*  300-AMORT-SCHEDULE THRU EXIT  --  BUILD ONE MONTH-BY-MONTH
006470*  SCHEDULE OUT TO WS-AM-HORIZON MONTHS.  CALLER SETS
006480*  WS-AM-PRINCIPAL / -RATE / -TERM / -PMT-OVERRIDE / -EXTRA /
006490*  -HORIZON BEFORE THE PERFORM.
006500*****************************************************************
006510 300-AMORT-SCHEDULE.
006520     MOVE ZERO TO WS-AMORT-LINE-CNT.
006530     MOVE WS-AM-PRINCIPAL TO WS-BALANCE.
006540     PERFORM 310-AMORT-PAYMENT THRU 310-AMORT-PAYMENT-EXIT.
006550     PERFORM 320-AMORT-MONTH THRU 320-AMORT-MONTH-EXIT
006560         VARYING WS-MTH FROM 1 BY 1
006570         UNTIL WS-BALANCE = 0 OR WS-MTH GREATER THAN WS-AM-TERM.
006580     PERFORM 330-AMORT-PAD THRU 330-AMORT-PAD-EXIT
006590         UNTIL WS-AMORT-LINE-CNT NOT LESS THAN WS-AM-HORIZON.
006600     IF WS-AMORT-LINE-CNT GREATER THAN WS-AM-HORIZON
006610         MOVE WS-AM-HORIZON TO WS-AMORT-LINE-CNT.
006620 300-AMORT-SCHEDULE-EXIT.
006630     EXIT.
006640*
006650*****************************************************************
006660*  310-AMORT-PAYMENT THRU EXIT  --  LEVEL PAYMENT FOR THE LOAN
006670*  AS SET UP, OR THE CALLER'S OVERRIDE PAYMENT WHEN GIVEN.
006680*****************************************************************
006690 310-AMORT-PAYMENT.
006700     IF WS-AM-RATE = 0
006710         COMPUTE WS-AM-PMT ROUNDED =
006720             WS-AM-PRINCIPAL / WS-AM-TERM
006730     ELSE
006740         COMPUTE WS-AM-MONRATE ROUNDED = WS-AM-RATE / 12
006750         COMPUTE WS-AM-ONE-PLUS-R = 1 + WS-AM-MONRATE
006760         MOVE 1 TO WS-AM-POWER
006770         PERFORM 311-AMORT-POWER
006780             VARYING WS-BS-I FROM 1 BY 1
006790             UNTIL WS-BS-I GREATER THAN WS-AM-TERM
006800         COMPUTE WS-AM-DENOM ROUNDED =
006810             1 - (1 / WS-AM-POWER)
006820         COMPUTE WS-AM-PMT ROUNDED =
006830             (WS-AM-MONRATE * WS-AM-PRINCIPAL) / WS-AM-DENOM.
006840     IF WS-AM-PMT-OVERRIDE GREATER THAN 0
006850         MOVE WS-AM-PMT-OVERRIDE TO WS-AM-PMT.
006860 310-AMORT-PAYMENT-EXIT.
006870     EXIT.
006880*
006890 311-AMORT-POWER.
006900     COMPUTE WS-AM-POWER ROUNDED =
006910         WS-AM-POWER * WS-AM-ONE-PLUS-R.
006920*
006930 320-AMORT-MONTH.
006940     COMPUTE WS-INTEREST-AMT ROUNDED = WS-BALANCE * WS-AM-MONRATE.
006950     COMPUTE WS-PRIN-AMT = WS-AM-PMT - WS-INTEREST-AMT.
006960     COMPUTE WS-BALANCE = WS-BALANCE - WS-PRIN-AMT - WS-AM-EXTRA.
006970     IF WS-BALANCE LESS THAN 0
006980         MOVE 0 TO WS-BALANCE.
006990     ADD 1 TO WS-AMORT-LINE-CNT.
007000     SET WS-AM-IDX TO WS-AMORT-LINE-CNT.
007010     MOVE WS-MTH        TO AM-MONTH     (WS-AM-IDX).
007020     MOVE WS-AM-PMT     TO AM-PAYMENT   (WS-AM-IDX).
007030     MOVE WS-INTEREST-AMT TO AM-INTEREST (WS-AM-IDX).
007040     MOVE WS-PRIN-AMT   TO AM-PRINCIPAL (WS-AM-IDX).
007050     MOVE WS-AM-EXTRA   TO AM-EXTRA     (WS-AM-IDX).
007060     MOVE WS-BALANCE    TO AM-BALANCE   (WS-AM-IDX).
007070 320-AMORT-MONTH-EXIT.
007080     EXIT.
007090*
007100 330-AMORT-PAD.
007110     ADD 1 TO WS-AMORT-LINE-CNT.
007120     SET WS-AM-IDX TO WS-AMORT-LINE-CNT.
007130     MOVE WS-AMORT-LINE-CNT TO AM-MONTH (WS-AM-IDX).
007140     MOVE 0 TO AM-PAYMENT (WS-AM-IDX) AM-INTEREST (WS-AM-IDX)
007150               AM-PRINCIPAL (WS-AM-IDX) AM-EXTRA (WS-AM-IDX).
007160     MOVE WS-BALANCE TO AM-BALANCE (WS-AM-IDX).
007170 330-AMORT-PAD-EXIT.
007180     EXIT.
007190*
007200*****************************************************************
007210*  400-PMI-STREAM THRU EXIT  --  MONTHLY PMI OVER THE HORIZON,
007220*  CANCELLED PER CANCEL-RULE AND NEVER REINSTATED.  REQUIRES
007230*  AM-BALANCE AND AM-HOME-VALUE ALREADY BUILT FOR THIS SCHEDULE.
007240*****************************************************************
007250 400-PMI-STREAM.
007260     MOVE 'Y' TO WS-PMI-ACTIVE-SW.
007270     MOVE ZERO TO WS-PMI-TOTAL.
007280     MOVE AM-BALANCE (1) TO WS-PMI-ORIG-BAL.
007290     PERFORM 410-PMI-MONTH
007300         VARYING WS-MTH FROM 1 BY 1
007310         UNTIL WS-MTH GREATER THAN WS-AM-HORIZON.
007320 400-PMI-STREAM-EXIT.
007330     EXIT.
007340*
007350 410-PMI-MONTH.
007360     IF WS-PMI-ACTIVE = 'Y' AND NOT CANCEL-RULE-LIFE
007370         SET WS-AM-IDX TO WS-MTH
007380         COMPUTE WS-LTV ROUNDED =
007390             AM-BALANCE (WS-AM-IDX) / AM-HOME-VALUE (WS-AM-IDX)
007400         IF CANCEL-RULE-78 AND WS-LTV NOT GREATER THAN 0.78
007410             MOVE 'N' TO WS-PMI-ACTIVE-SW
007420         ELSE
007430         IF CANCEL-RULE-80 AND WS-LTV NOT GREATER THAN 0.80
007440             MOVE 'N' TO WS-PMI-ACTIVE-SW.
007450     SET WS-AM-IDX TO WS-MTH.
007460     IF WS-PMI-ACTIVE-SW = 'Y'
007470         IF PMI-BASIS-CURRENT
007480             MOVE AM-BALANCE (WS-AM-IDX) TO WS-PMI-BASE
007490         ELSE
007500             MOVE WS-PMI-ORIG-BAL TO WS-PMI-BASE
007510         COMPUTE AM-PMI (WS-AM-IDX) ROUNDED =
007520             (PMI-RATE * WS-PMI-BASE) / 12
007530     ELSE
007540         MOVE 0 TO AM-PMI (WS-AM-IDX).
007550     ADD AM-PMI (WS-AM-IDX) TO WS-PMI-TOTAL.
007560     IF WS-MTH = 1
007570         MOVE AM-PMI (WS-AM-IDX) TO WS-PMI-FIRST.
007580*
007590*****************************************************************
007600*  500-HOMEVAL-PATH THRU EXIT  --  MONTHLY HOME VALUE, INITIAL
007610*  VALUE COMPOUNDED AT THE MONTHLY-EQUIVALENT OF THE ANNUAL
007620*  APPRECIATION RATE.
007630*****************************************************************
007640 500-HOMEVAL-PATH.
007650     SET WS-AM-IDX TO 1.
007660     MOVE WS-HV-INITIAL TO AM-HOME-VALUE (WS-AM-IDX).
007670     COMPUTE WS-ROOT-BASE = 1 + WS-HV-APPR.
007680     MOVE 12 TO WS-ROOT-N.
007690     PERFORM 250-NTH-ROOT THRU 250-NTH-ROOT-EXIT.
007700     IF WS-ROOT-BASE GREATER THAN 0 AND WS-ROOT-RESULT GREATER THAN 0
007710         MOVE WS-ROOT-RESULT TO WS-HV-MTH-FACTOR
007720     ELSE
007730         MOVE 1 TO WS-HV-MTH-FACTOR.
007740     PERFORM 510-HOMEVAL-MONTH
007750         VARYING WS-MTH FROM 2 BY 1
007760         UNTIL WS-MTH GREATER THAN WS-AM-HORIZON.
007770 500-HOMEVAL-PATH-EXIT.
007780     EXIT.
007790*
007800 510-HOMEVAL-MONTH.
007810     SET WS-AM-IDX TO WS-MTH.
007820     COMPUTE AM-HOME-VALUE (WS-AM-IDX) ROUNDED =
007830         AM-HOME-VALUE (WS-AM-IDX - 1) * WS-HV-MTH-FACTOR.
007840*
007850*****************************************************************
007860*  600-SIDE-PORTFOLIO THRU EXIT  --  ROLLING-HISTORY PATHS (OR
007870*  THE GEOMEAN FALLBACK PATH), MEDIAN/75TH/MIN TERMINAL VALUE.
007880*  CALLER SETS WS-SP-LUMP, WS-SP-PORTFOLIO, WS-SP-FEE-MULT AND
007890*  HAS ALREADY BUILT WS-SP-CONTRIB AND WS-SP-YEARS.
007900*****************************************************************
007910 600-SIDE-PORTFOLIO.
007920     MOVE ZERO TO WS-STATS-CNT.
007930     PERFORM 630-FIND-PORTFOLIO THRU 630-FIND-PORTFOLIO-EXIT.
007940     IF WS-SP-FOUND-SW = 'Y' AND
007950        WS-FP-ROW-CNT (WS-FP-IDX) NOT LESS THAN
007960            (12 * (WS-SP-YEARS - 1) + 1)
007970         PERFORM 640-ONE-PATH THRU 640-ONE-PATH-EXIT
007980             VARYING WS-SP-START FROM 1 BY 1
007990             UNTIL WS-SP-START + 12 * (WS-SP-YEARS - 1)
008000                 GREATER THAN WS-FP-ROW-CNT (WS-FP-IDX)
008010     ELSE
008020         PERFORM 645-FALLBACK-PATH THRU 645-FALLBACK-PATH-EXIT.
008030     PERFORM 620-PERCENTILE-STATS THRU 620-PERCENTILE-STATS-EXIT.
008040 600-SIDE-PORTFOLIO-EXIT.
008050     EXIT.
008060*
008070 630-FIND-PORTFOLIO.
008080     MOVE 'N' TO WS-SP-FOUND-SW.
008090     SET WS-FP-IDX TO 1.
008100     SEARCH WS-FACTOR-PORT
008110         AT END CONTINUE
008120         WHEN WS-FP-KEY (WS-FP-IDX) = WS-SP-PORTFOLIO
008130             MOVE 'Y' TO WS-SP-FOUND-SW.
008140 630-FIND-PORTFOLIO-EXIT.
008150     EXIT.
008160*
008170 640-ONE-PATH.
008180     MOVE WS-SP-LUMP TO WS-SP-VALUE.
008190     PERFORM 641-PATH-YEAR
008200         VARYING WS-YR FROM 1 BY 1
008210         UNTIL WS-YR GREATER THAN WS-SP-YEARS.
008220     ADD 1 TO WS-STATS-CNT.
008230     SET WS-ST-IDX TO WS-STATS-CNT.
008240     MOVE WS-SP-VALUE TO WS-STATS-AMT (WS-ST-IDX).
008250 640-ONE-PATH-EXIT.
008260     EXIT.
008270*
008280 641-PATH-YEAR.
008290     COMPUTE WS-SP-ROW = WS-SP-START + 12 * (WS-YR - 1).
008300     SET WS-FP-RDX TO WS-SP-ROW.
008310     MOVE WS-FP-VALUE (WS-FP-IDX WS-FP-RDX) TO WS-SP-FACTOR.
008320     IF WS-SP-FACTOR NOT GREATER THAN 0
008330         MOVE 1 TO WS-SP-FACTOR.
008340     COMPUTE WS-SP-FACTOR ROUNDED = WS-SP-FACTOR * WS-SP-FEE-MULT.
008350     COMPUTE WS-SP-VALUE ROUNDED =
008360         (WS-SP-VALUE + WS-SP-CONTRIB (WS-YR)) * WS-SP-FACTOR.
008370*
008380 645-FALLBACK-PATH.
008390     IF WS-SP-FOUND-SW = 'Y'
008400         MOVE WS-FP-GEOMEAN (WS-FP-IDX) TO WS-SP-FACTOR-BASE
008410     ELSE
008420         MOVE 1 TO WS-SP-FACTOR-BASE.
008430     IF WS-SP-FACTOR-BASE NOT GREATER THAN 0
008440         MOVE 1 TO WS-SP-FACTOR-BASE.
008450     COMPUTE WS-SP-FACTOR ROUNDED =
008460         WS-SP-FACTOR-BASE * WS-SP-FEE-MULT.
008470     MOVE WS-SP-LUMP TO WS-SP-VALUE.
008480     PERFORM 646-FALLBACK-YEAR
008490         VARYING WS-YR FROM 1 BY 1
008500         UNTIL WS-YR GREATER THAN WS-SP-YEARS.
008510     ADD 1 TO WS-STATS-CNT.
008520     SET WS-ST-IDX TO WS-STATS-CNT.
008530     MOVE WS-SP-VALUE TO WS-STATS-AMT (WS-ST-IDX).
008540 645-FALLBACK-PATH-EXIT.
008550     EXIT.
008560*
008570 646-FALLBACK-YEAR.
008580     COMPUTE WS-SP-VALUE ROUNDED =
008590         (WS-SP-VALUE + WS-SP-CONTRIB (WS-YR)) * WS-SP-FACTOR.
008600*
008610*****************************************************************
008620*  610-BUILD-ANNUAL-CONTRIB THRU EXIT  --  ROLL UP THE MONTHLY
008630*  SAVINGS ARRAY INTO Y ANNUAL CONTRIBUTIONS.  A YEAR PAST THE
008640*  HORIZON CONTRIBUTES ZERO.
008650*****************************************************************
008660 610-BUILD-ANNUAL-CONTRIB.
008670     PERFORM 611-BUILD-ONE-YEAR
008680         VARYING WS-YR FROM 1 BY 1
008690         UNTIL WS-YR GREATER THAN WS-SP-YEARS.
008700 610-BUILD-ANNUAL-CONTRIB-EXIT.
008710     EXIT.
008720*
008730 611-BUILD-ONE-YEAR.
008740     MOVE 0 TO WS-SP-CONTRIB (WS-YR).
008750     COMPUTE WS-MTH-START = (WS-YR - 1) * 12 + 1.
008760     COMPUTE WS-MTH-END   = WS-YR * 12.
008770     PERFORM 612-SUM-MONTH
008780         VARYING WS-MTH FROM WS-MTH-START BY 1
008790         UNTIL WS-MTH GREATER THAN WS-MTH-END.
008800*
008810 612-SUM-MONTH.
008820     IF WS-MTH NOT GREATER THAN WS-AM-HORIZON
008830         ADD WS-MONTHLY-SAVINGS (WS-MTH) TO WS-SP-CONTRIB (WS-YR).
008840*
008850 711-MONTHLY-SAVING.
008860     MOVE WS-BASE-B TO WS-MONTHLY-SAVINGS (WS-MTH).
008870     SUBTRACT AM-PAYMENT (WS-MTH) AM-EXTRA (WS-MTH)
008880         FROM WS-MONTHLY-SAVINGS (WS-MTH).
008890*
008900*****************************************************************
008910*  620-PERCENTILE-STATS THRU EXIT  --  SORT WS-STATS-TABLE
008920*  ASCENDING AND INTERPOLATE THE MEDIAN, 75TH, AND MINIMUM.
008930*****************************************************************
008940 620-PERCENTILE-STATS.
008950     PERFORM 621-BUBBLE-PASS
008960         VARYING WS-BS-I FROM 1 BY 1
008970         UNTIL WS-BS-I NOT LESS THAN WS-STATS-CNT.
008980     PERFORM 625-COMPUTE-PERCENTILES
008990         THRU 625-COMPUTE-PERCENTILES-EXIT.
009000 620-PERCENTILE-STATS-EXIT.
009010     EXIT.
009020*
009030 621-BUBBLE-PASS.
009040     PERFORM 622-BUBBLE-COMPARE
009050         VARYING WS-BS-J FROM 1 BY 1
009060         UNTIL WS-BS-J GREATER THAN WS-STATS-CNT - WS-BS-I.
009070*
009080 622-BUBBLE-COMPARE.
009090     SET WS-ST-IDX  TO WS-BS-J.
009100     SET WS-ST-IDX2 TO WS-BS-J + 1.
009110     IF WS-STATS-AMT (WS-ST-IDX) GREATER THAN
009120             WS-STATS-AMT (WS-ST-IDX2)
009130         MOVE WS-STATS-AMT (WS-ST-IDX)  TO WS-STATS-SWAP-AMT
009140         MOVE WS-STATS-AMT (WS-ST-IDX2) TO WS-STATS-AMT (WS-ST-IDX)
009150         MOVE WS-STATS-SWAP-AMT         TO WS-STATS-AMT (WS-ST-IDX2).
009160*
009170 625-COMPUTE-PERCENTILES.
009180     MOVE 0.5 TO WS-PCTL-P.
009190     PERFORM 626-PERCENTILE-INTERP THRU 626-PERCENTILE-INTERP-EXIT.
009200     MOVE WS-PCTL-RESULT TO WS-STATS-MEDIAN.
009210     MOVE 0.75 TO WS-PCTL-P.
009220     PERFORM 626-PERCENTILE-INTERP THRU 626-PERCENTILE-INTERP-EXIT.
009230     MOVE WS-PCTL-RESULT TO WS-STATS-P75.
009240     SET WS-ST-IDX TO 1.
009250     MOVE WS-STATS-AMT (WS-ST-IDX) TO WS-STATS-MIN.
009260 625-COMPUTE-PERCENTILES-EXIT.
009270     EXIT.
009280*
009290 626-PERCENTILE-INTERP.
009300     IF WS-STATS-CNT = 1
009310         SET WS-ST-IDX TO 1
009320         MOVE WS-STATS-AMT (WS-ST-IDX) TO WS-PCTL-RESULT
009330         GO TO 626-PERCENTILE-INTERP-EXIT.
009340     COMPUTE WS-PCTL-RANK ROUNDED =
009350         (WS-STATS-CNT - 1) * WS-PCTL-P.
009360     MOVE WS-PCTL-RANK TO WS-PCTL-LO.
009370     COMPUTE WS-PCTL-FRAC = WS-PCTL-RANK - WS-PCTL-LO.
009380     SET WS-ST-IDX  TO WS-PCTL-LO + 1.
009390     SET WS-ST-IDX2 TO WS-PCTL-LO + 2.
009400     IF WS-ST-IDX2 GREATER THAN WS-STATS-CNT
009410         SET WS-ST-IDX2 TO WS-STATS-CNT.
009420     COMPUTE WS-PCTL-RESULT ROUNDED =
009430         WS-STATS-AMT (WS-ST-IDX) +
009440         ((WS-STATS-AMT (WS-ST-IDX2) - WS-STATS-AMT (WS-ST-IDX))
009450              * WS-PCTL-FRAC).
009460 626-PERCENTILE-INTERP-EXIT.
009470     EXIT.
009480*
009490*****************************************************************
009500*  700-BASELINE-SCENARIO THRU EXIT  --  "KEEP CURRENT" ROW.
009510*  ALWAYS SCENARIO TABLE ENTRY 1.
009520*****************************************************************
009530 700-BASELINE-SCENARIO.
009540     MOVE CUR-BALANCE   TO WS-AM-PRINCIPAL.
009550     MOVE CUR-RATE      TO WS-AM-RATE.
009560     MOVE CUR-TERM      TO WS-AM-TERM.
009570     MOVE CUR-PAYMENT   TO WS-AM-PMT-OVERRIDE.
009580     MOVE 0             TO WS-AM-EXTRA.
009590     MOVE HORIZON       TO WS-AM-HORIZON.
009600     PERFORM 300-AMORT-SCHEDULE THRU 300-AMORT-SCHEDULE-EXIT.
009610     MOVE HOME-VALUE TO WS-HV-INITIAL.
009620     MOVE HOME-APPR  TO WS-HV-APPR.
009630     PERFORM 500-HOMEVAL-PATH THRU 500-HOMEVAL-PATH-EXIT.
009640     PERFORM 400-PMI-STREAM THRU 400-PMI-STREAM-EXIT.
009650     SET WS-AM-IDX TO 1.
009660     COMPUTE WS-BASE-B = AM-PAYMENT (WS-AM-IDX)
009670                        + AM-EXTRA (WS-AM-IDX).
009680     MOVE 0 TO WS-TOTAL-CASH.
009690     PERFORM 701-SUM-CASH
009700         VARYING WS-MTH FROM 1 BY 1
009710         UNTIL WS-MTH GREATER THAN WS-AM-HORIZON.
009720     MOVE WS-TOTAL-CASH TO WS-BASE-TOTAL-CASH.
009730     SET WS-AM-IDX TO WS-AM-HORIZON.
009740     COMPUTE WS-BASE-NETWORTH =
009750         AM-HOME-VALUE (WS-AM-IDX) - AM-BALANCE (WS-AM-IDX).
009760     ADD 1 TO WS-SCENARIO-CNT.
009770     SET WS-SC-IDX TO WS-SCENARIO-CNT.
009780     MOVE 'KEEP CURRENT'      TO RES-OPTION (WS-SC-IDX).
009790     MOVE SPACES              TO RES-PORTFOLIO (WS-SC-IDX).
009800     MOVE WS-BASE-B           TO RES-PAYMENT (WS-SC-IDX).
009810     MOVE 0                   TO RES-PAYMENT-CHG (WS-SC-IDX).
009820     MOVE WS-PMI-FIRST        TO RES-PMI-FIRST (WS-SC-IDX).
009830     MOVE WS-BASE-TOTAL-CASH  TO RES-TOTAL-CASH (WS-SC-IDX).
009840     MOVE 0                   TO RES-CASH-SAVED (WS-SC-IDX).
009850     MOVE WS-BASE-NETWORTH    TO RES-EQUITY (WS-SC-IDX).
009860     MOVE 0                   TO RES-SIDE (WS-SC-IDX)
009870                                 RES-SIDE-75 (WS-SC-IDX)
009880                                 RES-SIDE-MIN (WS-SC-IDX).
009890     MOVE WS-BASE-NETWORTH    TO RES-NETWORTH (WS-SC-IDX).
009900     MOVE 0                   TO RES-NW-CHG (WS-SC-IDX).
009910     MOVE WS-BASE-NETWORTH    TO RES-NW-75 (WS-SC-IDX)
009920                                 RES-NW-MIN (WS-SC-IDX).
009930     MOVE 0                   TO RES-UPFRONT-FEES (WS-SC-IDX).
009940     MOVE 'N'                 TO RES-FEES-FINANCED-SW (WS-SC-IDX).
009950 700-BASELINE-SCENARIO-EXIT.
009960     EXIT.
009970*
009980 701-SUM-CASH.
009990     SET WS-AM-IDX TO WS-MTH.
010000     ADD AM-PAYMENT (WS-AM-IDX) AM-EXTRA (WS-AM-IDX)
010010         AM-PMI (WS-AM-IDX) TO WS-TOTAL-CASH.
010020*
010030*****************************************************************
010040*  710-OPTION-SCENARIO THRU EXIT  --  ONE SCENARIO ROW PER OFFER
010050*  ON THE OPTIONS FILE, VARYING BY WS-OPT-IX.
010060*****************************************************************
010070 710-OPTION-SCENARIO.
010080     MOVE CUR-BALANCE TO WS-AM-PRINCIPAL.
010090     IF SVOP-FEES-FINANCED (WS-OPT-IX)
010100         ADD SVOP-TOTAL-FEES (WS-OPT-IX) TO WS-AM-PRINCIPAL.
010110     MOVE SVOP-RATE (WS-OPT-IX) TO WS-AM-RATE.
010120     MOVE SVOP-TERM (WS-OPT-IX) TO WS-AM-TERM.
010130     MOVE 0 TO WS-AM-PMT-OVERRIDE.
010140     MOVE 0 TO WS-AM-EXTRA.
010150     MOVE HORIZON TO WS-AM-HORIZON.
010160     PERFORM 300-AMORT-SCHEDULE THRU 300-AMORT-SCHEDULE-EXIT.
010170     SET WS-AM-IDX TO 1.
010180     MOVE AM-PAYMENT (WS-AM-IDX) TO WS-BASE-PMT.
010190     IF APPLY-SAVINGS-TO-PRIN AND WS-BASE-B GREATER THAN WS-BASE-PMT
010200         COMPUTE WS-AM-EXTRA = WS-BASE-B - WS-BASE-PMT
010210         PERFORM 300-AMORT-SCHEDULE THRU 300-AMORT-SCHEDULE-EXIT.
010220     MOVE HOME-VALUE TO WS-HV-INITIAL.
010230     MOVE HOME-APPR  TO WS-HV-APPR.
010240     PERFORM 500-HOMEVAL-PATH THRU 500-HOMEVAL-PATH-EXIT.
010250     PERFORM 400-PMI-STREAM THRU 400-PMI-STREAM-EXIT.
010260     MOVE 0 TO WS-TOTAL-CASH.
010270     PERFORM 701-SUM-CASH
010280         VARYING WS-MTH FROM 1 BY 1
010290         UNTIL WS-MTH GREATER THAN WS-AM-HORIZON.
010300     SET WS-AM-IDX TO WS-AM-HORIZON.
010310     COMPUTE WS-OPT-EQUITY =
010320         AM-HOME-VALUE (WS-AM-IDX) - AM-BALANCE (WS-AM-IDX).
010330     COMPUTE WS-OPT-CASH-SAVED = WS-BASE-TOTAL-CASH - WS-TOTAL-CASH.
010340     IF SVOP-FEES-FINANCED (WS-OPT-IX)
010350         MOVE 0 TO WS-OPT-UPFRONT
010360     ELSE
010370         MOVE SVOP-TOTAL-FEES (WS-OPT-IX) TO WS-OPT-UPFRONT.
010380     COMPUTE WS-SP-LUMP = WS-MAX-CASH - SVOP-CASH-NEEDED (WS-OPT-IX).
010390     IF WS-SP-LUMP LESS THAN 0
010400         MOVE 0 TO WS-SP-LUMP.
010410     IF NOT INVEST-SAVINGS-FLAG
010420         MOVE 0 TO WS-SP-LUMP
010430         MOVE WS-SP-LUMP TO WS-OPT-SIDE WS-OPT-SIDE-75 WS-OPT-SIDE-MIN
010440         MOVE WS-OPT-CASH-SAVED TO WS-OPT-CASH-EFFECT
010450     ELSE
010460         PERFORM 711-MONTHLY-SAVING
010470             VARYING WS-MTH FROM 1 BY 1
010480             UNTIL WS-MTH GREATER THAN WS-AM-HORIZON
010490         COMPUTE WS-SP-YEARS = (WS-AM-HORIZON + 11) / 12
010500         PERFORM 610-BUILD-ANNUAL-CONTRIB
010510             THRU 610-BUILD-ANNUAL-CONTRIB-EXIT
010520         MOVE SVOP-PORTFOLIO (WS-OPT-IX) TO WS-SP-PORTFOLIO
010530         MOVE WS-FEE-MULT TO WS-SP-FEE-MULT
010540         PERFORM 600-SIDE-PORTFOLIO THRU 600-SIDE-PORTFOLIO-EXIT
010550         MOVE WS-STATS-MEDIAN TO WS-OPT-SIDE
010560         MOVE WS-STATS-P75    TO WS-OPT-SIDE-75
010570         MOVE WS-STATS-MIN    TO WS-OPT-SIDE-MIN
010580         MOVE 0 TO WS-OPT-CASH-EFFECT.
010590     COMPUTE WS-OPT-NW =
010600         WS-OPT-EQUITY + WS-OPT-SIDE
010610             + WS-OPT-CASH-EFFECT - WS-OPT-UPFRONT.
010620     COMPUTE WS-OPT-NW-75 =
010630         WS-OPT-EQUITY + WS-OPT-SIDE-75
010640             + WS-OPT-CASH-EFFECT - WS-OPT-UPFRONT.
010650     COMPUTE WS-OPT-NW-MIN =
010660         WS-OPT-EQUITY + WS-OPT-SIDE-MIN
010670             + WS-OPT-CASH-EFFECT - WS-OPT-UPFRONT.
010680     ADD 1 TO WS-SCENARIO-CNT.
010690     SET WS-SC-IDX TO WS-SCENARIO-CNT.
010700     SET WS-AM-IDX TO 1.
010710     MOVE SVOP-NAME (WS-OPT-IX)      TO RES-OPTION (WS-SC-IDX).
010720     MOVE SVOP-PORTFOLIO (WS-OPT-IX) TO RES-PORTFOLIO (WS-SC-IDX).
010730     COMPUTE RES-PAYMENT (WS-SC-IDX) =
010740         AM-PAYMENT (WS-AM-IDX) + AM-EXTRA (WS-AM-IDX).
010750     COMPUTE RES-PAYMENT-CHG (WS-SC-IDX) =
010760         RES-PAYMENT (WS-SC-IDX) - WS-BASE-B.
010770     MOVE WS-PMI-FIRST         TO RES-PMI-FIRST (WS-SC-IDX).
010780     MOVE WS-TOTAL-CASH        TO RES-TOTAL-CASH (WS-SC-IDX).
010790     MOVE WS-OPT-CASH-SAVED    TO RES-CASH-SAVED (WS-SC-IDX).
010800     MOVE WS-OPT-EQUITY        TO RES-EQUITY (WS-SC-IDX).
010810     MOVE WS-OPT-SIDE          TO RES-SIDE (WS-SC-IDX).
010820     MOVE WS-OPT-SIDE-75       TO RES-SIDE-75 (WS-SC-IDX).
010830     MOVE WS-OPT-SIDE-MIN      TO RES-SIDE-MIN (WS-SC-IDX).
010840     MOVE WS-OPT-NW            TO RES-NETWORTH (WS-SC-IDX).
010850     COMPUTE RES-NW-CHG (WS-SC-IDX) = WS-OPT-NW - WS-BASE-NETWORTH.
010860     MOVE WS-OPT-NW-75         TO RES-NW-75 (WS-SC-IDX).
010870     MOVE WS-OPT-NW-MIN        TO RES-NW-MIN (WS-SC-IDX).
010880     MOVE SVOP-TOTAL-FEES (WS-OPT-IX) TO RES-UPFRONT-FEES (WS-SC-IDX).
010890     MOVE SVOP-FINANCE (WS-OPT-IX)    TO RES-FEES-FINANCED-SW (WS-SC-IDX).
010900 710-OPTION-SCENARIO-EXIT.
010910     EXIT.
010920*
010930*****************************************************************
010940*  720-FIND-BEST-SCENARIO THRU EXIT  --  HIGHEST MEDIAN NET
010950*  WORTH ACROSS ALL SCENARIOS, TIES GOING TO THE EARLIER ROW
010960*  (SO "KEEP CURRENT" WINS AN EXACT TIE).
010970*****************************************************************
010980 720-FIND-BEST-SCENARIO.
010990     MOVE 1 TO WS-BEST-SCENARIO-IX.
011000     SET WS-SC-IDX TO 1.
011010     MOVE RES-NETWORTH (WS-SC-IDX) TO WS-BEST-NW.
011020     PERFORM 721-CHECK-SCENARIO
011030         VARYING WS-BS-I FROM 2 BY 1
011040         UNTIL WS-BS-I GREATER THAN WS-SCENARIO-CNT.
011050 720-FIND-BEST-SCENARIO-EXIT.
011060     EXIT.
011070*
011080 721-CHECK-SCENARIO.
011090     SET WS-SC-IDX TO WS-BS-I.
011100     IF RES-NETWORTH (WS-SC-IDX) GREATER THAN WS-BEST-NW
011110         MOVE WS-BS-I TO WS-BEST-SCENARIO-IX
011120         MOVE RES-NETWORTH (WS-SC-IDX) TO WS-BEST-NW.
011130*
011140*****************************************************************
011150*  800-BREAKEVEN THRU EXIT  --  SOLVE FOR THE CASH FEE, HELD
011160*  UNFINANCED, AT WHICH THE WINNING OFFER'S MEDIAN NET WORTH
011170*  JUST MATCHES THE RUNNER-UP'S.  DOUBLING SEARCH FOR A BRACKET,
011180*  THEN 30 BISECTION PASSES TO A ONE-DOLLAR BAND.
011190*****************************************************************
011200 800-BREAKEVEN.
011210     PERFORM 722-FIND-RIVAL THRU 722-FIND-RIVAL-EXIT.
011220     SET WS-SC-IDX TO WS-RIVAL-IX.
011230     MOVE RES-NETWORTH (WS-SC-IDX) TO WS-BE-RIVAL-NW.
011240     COMPUTE WS-BE-OPT-IX = WS-BEST-SCENARIO-IX - 1.
011250     PERFORM 723-MAXCASH-EXCL-SETUP
011260         THRU 723-MAXCASH-EXCL-SETUP-EXIT.
011270     MOVE SVOP-FEES (WS-BE-OPT-IX) TO WS-BE-CUR-FEE.
011280     MOVE WS-BE-CUR-FEE TO WS-BE-TRY-FEE.
011290     PERFORM 830-EVAL-NW THRU 830-EVAL-NW-EXIT.
011300     IF WS-BE-NW NOT GREATER THAN WS-BE-RIVAL-NW
011310         MOVE 'OFFER ALREADY NOT BETTER UNFINANCED'
011320             TO WS-BE-MESSAGE
011330         MOVE WS-BE-CUR-FEE TO WS-BE-ANSWER
011340         GO TO 800-BREAKEVEN-EXIT.
011350     MOVE 0 TO WS-BE-TRY-FEE.
011360     PERFORM 830-EVAL-NW THRU 830-EVAL-NW-EXIT.
011370     IF WS-BE-NW LESS THAN WS-BE-RIVAL-NW
011380         MOVE 'CANNOT BEAT RUNNER-UP EVEN AT ZERO FEE'
011390             TO WS-BE-MESSAGE
011400         MOVE 0 TO WS-BE-ANSWER
011410         GO TO 800-BREAKEVEN-EXIT.
011420     IF WS-BE-CUR-FEE GREATER THAN 1000
011430         MOVE WS-BE-CUR-FEE TO WS-BE-HIGH
011440     ELSE
011450         MOVE 1000 TO WS-BE-HIGH.
011460     MOVE 0 TO WS-BE-DOUBLINGS.
011470     MOVE WS-BE-HIGH TO WS-BE-TRY-FEE.
011480     PERFORM 830-EVAL-NW THRU 830-EVAL-NW-EXIT.
011490     PERFORM 831-DOUBLE-FEE THRU 831-DOUBLE-FEE-EXIT
011500         UNTIL WS-BE-NW NOT GREATER THAN WS-BE-RIVAL-NW
011510            OR WS-BE-HIGH NOT LESS THAN 1000000
011520            OR WS-BE-DOUBLINGS NOT LESS THAN 20.
011530     IF WS-BE-NW GREATER THAN WS-BE-RIVAL-NW
011540         MOVE 'BETTER THAN RUNNER-UP AT ANY REASONABLE FEE'
011550             TO WS-BE-MESSAGE
011560         MOVE WS-BE-HIGH TO WS-BE-ANSWER
011570         GO TO 800-BREAKEVEN-EXIT.
011580     MOVE 0 TO WS-BE-LOW.
011590     MOVE 'N' TO WS-BE-CONVERGED.
011600     PERFORM 840-BISECT-STEP THRU 840-BISECT-STEP-EXIT
011610         VARYING WS-BE-ITER FROM 1 BY 1
011620         UNTIL WS-BE-ITER GREATER THAN 30 OR BE-CONVERGED.
011630     COMPUTE WS-BE-ANSWER ROUNDED = (WS-BE-LOW + WS-BE-HIGH) / 2.
011640     MOVE 'RESOLVED' TO WS-BE-MESSAGE.
011650 800-BREAKEVEN-EXIT.
011660     EXIT.
011670*
011680 722-FIND-RIVAL.
011690     MOVE 1 TO WS-RIVAL-IX.
011700     MOVE 0 TO WS-RIVAL-NW.
011710     PERFORM 723-CHECK-RIVAL
011720         VARYING WS-BS-I FROM 1 BY 1
011730         UNTIL WS-BS-I GREATER THAN WS-SCENARIO-CNT.
011740 722-FIND-RIVAL-EXIT.
011750     EXIT.
011760*
011770 723-CHECK-RIVAL.
011780     IF WS-BS-I NOT = WS-BEST-SCENARIO-IX
011790         SET WS-SC-IDX TO WS-BS-I
011800         IF RES-NETWORTH (WS-SC-IDX) GREATER THAN WS-RIVAL-NW
011810             OR WS-RIVAL-IX = WS-BEST-SCENARIO-IX
011820             MOVE WS-BS-I TO WS-RIVAL-IX
011830             MOVE RES-NETWORTH (WS-SC-IDX) TO WS-RIVAL-NW.
011840*
011850 723-MAXCASH-EXCL-SETUP.
011860     MOVE 0 TO WS-MAXCASH-EXCL.
011870     PERFORM 724-MAXCASH-EXCL
011880         VARYING WS-OPT-IX FROM 1 BY 1
011890         UNTIL WS-OPT-IX GREATER THAN WS-OPTION-CNT.
011900 723-MAXCASH-EXCL-SETUP-EXIT.
011910     EXIT.
011920*
011930 724-MAXCASH-EXCL.
011940     IF WS-OPT-IX NOT = WS-BE-OPT-IX
011950         IF SVOP-CASH-NEEDED (WS-OPT-IX) GREATER THAN
011960                 WS-MAXCASH-EXCL
011970             MOVE SVOP-CASH-NEEDED (WS-OPT-IX) TO WS-MAXCASH-EXCL.
011980*
011990 831-DOUBLE-FEE.
012000     COMPUTE WS-BE-HIGH = WS-BE-HIGH * 2.
012010     ADD 1 TO WS-BE-DOUBLINGS.
012020     MOVE WS-BE-HIGH TO WS-BE-TRY-FEE.
012030     PERFORM 830-EVAL-NW THRU 830-EVAL-NW-EXIT.
012040 831-DOUBLE-FEE-EXIT.
012050     EXIT.
012060*
012070 840-BISECT-STEP.
012080     COMPUTE WS-BE-MID = (WS-BE-LOW + WS-BE-HIGH) / 2.
012090     MOVE WS-BE-MID TO WS-BE-TRY-FEE.
012100     PERFORM 830-EVAL-NW THRU 830-EVAL-NW-EXIT.
012110     IF (WS-BE-NW - WS-BE-RIVAL-NW) NOT LESS THAN -1.00
012120         AND (WS-BE-NW - WS-BE-RIVAL-NW) NOT GREATER THAN 1.00
012130         MOVE 'Y' TO WS-BE-CONVERGED
012140     ELSE
012150     IF WS-BE-NW GREATER THAN WS-BE-RIVAL-NW
012160         MOVE WS-BE-MID TO WS-BE-LOW
012170     ELSE
012180         MOVE WS-BE-MID TO WS-BE-HIGH.
012190 840-BISECT-STEP-EXIT.
012200     EXIT.
012210*
012220*****************************************************************
012230*  830-EVAL-NW THRU EXIT  --  NW(F) -- THE WINNING OFFER'S
012240*  MEDIAN NET WORTH WITH ITS CASH FEE FORCED TO WS-BE-TRY-FEE
012250*  AND HELD UNFINANCED.  MAX-CASH IS RE-DERIVED SINCE ONLY THE
012260*  TARGET'S CASH-NEEDED MOVES AS THE TRIAL FEE MOVES.
012270*****************************************************************
012280 830-EVAL-NW.
012290     COMPUTE WS-BEV-TOTAL-FEES ROUNDED =
012300         WS-BE-TRY-FEE +
012310         (SVOP-POINTS (WS-BE-OPT-IX) * CUR-BALANCE).
012320     MOVE CUR-BALANCE TO WS-AM-PRINCIPAL.
012330     MOVE SVOP-RATE (WS-BE-OPT-IX) TO WS-AM-RATE.
012340     MOVE SVOP-TERM (WS-BE-OPT-IX) TO WS-AM-TERM.
012350     MOVE 0 TO WS-AM-PMT-OVERRIDE.
012360     MOVE 0 TO WS-AM-EXTRA.
012370     MOVE HORIZON TO WS-AM-HORIZON.
012380     PERFORM 300-AMORT-SCHEDULE THRU 300-AMORT-SCHEDULE-EXIT.
012390     SET WS-AM-IDX TO 1.
012400     MOVE AM-PAYMENT (WS-AM-IDX) TO WS-BASE-PMT.
012410     IF APPLY-SAVINGS-TO-PRIN AND WS-BASE-B GREATER THAN WS-BASE-PMT
012420         COMPUTE WS-AM-EXTRA = WS-BASE-B - WS-BASE-PMT
012430         PERFORM 300-AMORT-SCHEDULE THRU 300-AMORT-SCHEDULE-EXIT.
012440     MOVE HOME-VALUE TO WS-HV-INITIAL.
012450     MOVE HOME-APPR  TO WS-HV-APPR.
012460     PERFORM 500-HOMEVAL-PATH THRU 500-HOMEVAL-PATH-EXIT.
012470     PERFORM 400-PMI-STREAM THRU 400-PMI-STREAM-EXIT.
012480     MOVE 0 TO WS-TOTAL-CASH.
012490     PERFORM 701-SUM-CASH
012500         VARYING WS-MTH FROM 1 BY 1
012510         UNTIL WS-MTH GREATER THAN WS-AM-HORIZON.
012520     SET WS-AM-IDX TO WS-AM-HORIZON.
012530     COMPUTE WS-BEV-EQUITY =
012540         AM-HOME-VALUE (WS-AM-IDX) - AM-BALANCE (WS-AM-IDX).
012550     COMPUTE WS-BEV-CASH-SAVED = WS-BASE-TOTAL-CASH - WS-TOTAL-CASH.
012560     MOVE WS-BEV-TOTAL-FEES TO WS-BEV-UPFRONT-HIT.
012570     IF WS-BEV-TOTAL-FEES GREATER THAN WS-MAXCASH-EXCL
012580         COMPUTE WS-SP-LUMP = 0
012590     ELSE
012600         COMPUTE WS-SP-LUMP = WS-MAXCASH-EXCL - WS-BEV-TOTAL-FEES.
012610     IF NOT INVEST-SAVINGS-FLAG
012620         MOVE WS-SP-LUMP TO WS-BEV-SIDE
012630         MOVE WS-BEV-CASH-SAVED TO WS-BEV-CASH-EFFECT
012640     ELSE
012650         PERFORM 711-MONTHLY-SAVING
012660             VARYING WS-MTH FROM 1 BY 1
012670             UNTIL WS-MTH GREATER THAN WS-AM-HORIZON
012680         COMPUTE WS-SP-YEARS = (WS-AM-HORIZON + 11) / 12
012690         PERFORM 610-BUILD-ANNUAL-CONTRIB
012700             THRU 610-BUILD-ANNUAL-CONTRIB-EXIT
012710         MOVE SVOP-PORTFOLIO (WS-BE-OPT-IX) TO WS-SP-PORTFOLIO
012720         MOVE WS-FEE-MULT TO WS-SP-FEE-MULT
012730         PERFORM 600-SIDE-PORTFOLIO THRU 600-SIDE-PORTFOLIO-EXIT
012740         MOVE WS-STATS-MEDIAN TO WS-BEV-SIDE
012750         MOVE 0 TO WS-BEV-CASH-EFFECT.
012760     COMPUTE WS-BE-NW =
012770         WS-BEV-EQUITY + WS-BEV-SIDE
012780             + WS-BEV-CASH-EFFECT - WS-BEV-UPFRONT-HIT.
012790 830-EVAL-NW-EXIT.
012800     EXIT.
012810*
012820*****************************************************************
012830*  900-PRINT-REPORT THRU EXIT  --  TITLE, PARAMETER ECHO,
012840*  HEADINGS, ONE LINE PER SCENARIO, BEST-OFFER AND BREAKEVEN
012850*  TRAILER LINES.
012860*****************************************************************
012870 900-PRINT-REPORT.
012880     WRITE REPORT-REC FROM TTL-FLAT-LINE.
012890     MOVE CUR-BALANCE       TO PEL-BALANCE.
012900     MOVE CUR-RATE          TO PEL-RATE.
012910     MOVE CUR-TERM          TO PEL-TERM.
012920     MOVE HORIZON           TO PEL-HORIZON.
012930     MOVE KEEP-PAYMENT-FLAG TO PEL-KEEP-PMT-FLAG.
012940     MOVE INVEST-FLAG       TO PEL-INVEST-FLAG.
012950     WRITE REPORT-REC FROM PEL-FLAT-LINE.
012960     WRITE REPORT-REC FROM HD1-FLAT-LINE.
012970     PERFORM 940-PRINT-DETAIL THRU 940-PRINT-DETAIL-EXIT
012980         VARYING WS-SC-IDX FROM 1 BY 1
012990         UNTIL WS-SC-IDX GREATER THAN WS-SCENARIO-CNT.
013000     SET WS-SC-IDX TO WS-BEST-SCENARIO-IX.
013010     MOVE RES-OPTION (WS-SC-IDX) TO TRL-BEST-NAME.
013020     WRITE REPORT-REC FROM TRL-FLAT-LINE.
013030     IF WS-BEST-SCENARIO-IX NOT = 1
013040         COMPUTE WS-BE-ANSWER-WHOLE ROUNDED = WS-BE-ANSWER
013050         MOVE WS-BE-ANSWER-WHOLE TO BEL-ANSWER
013060         MOVE WS-BE-MESSAGE      TO BEL-MESSAGE
013070         WRITE REPORT-REC FROM BEL-FLAT-LINE.
013080 900-PRINT-REPORT-EXIT.
013090     EXIT.
013100*
013110 940-PRINT-DETAIL.
013120     MOVE RES-OPTION (WS-SC-IDX)      TO RPT-OPTION.
013130     MOVE RES-PAYMENT (WS-SC-IDX)     TO RPT-PAYMENT.
013140     MOVE RES-PAYMENT-CHG (WS-SC-IDX) TO RPT-PAYMENT-CHG.
013150     MOVE RES-PMI-FIRST (WS-SC-IDX)   TO RPT-PMI-FIRST.
013160     MOVE RES-TOTAL-CASH (WS-SC-IDX)  TO RPT-TOTAL-CASH.
013170     MOVE RES-CASH-SAVED (WS-SC-IDX)  TO RPT-CASH-SAVED.
013180     MOVE RES-SIDE (WS-SC-IDX)        TO RPT-SIDE.
013190     MOVE RES-NETWORTH (WS-SC-IDX)    TO RPT-NETWORTH.
013200     MOVE RES-NW-CHG (WS-SC-IDX)      TO RPT-NW-CHG.
013210     WRITE REPORT-REC FROM RPT-FLAT-LINE.
013220 940-PRINT-DETAIL-EXIT.
013230     EXIT.
