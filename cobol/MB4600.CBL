000010*****************************************************************
000020*  MB4600  --  GOALPARM GOAL-CALCULATOR PARAMETER RECORD, AND
000030*  THE GOALRPT PRINT LINES FOR THE GOAL SECTION OF THE REPORT.
000040*****************************************************************
000050*  FIELD            PIC        MEANING
000060*  GOAL-AMOUNT      9(9)V99    TARGET DOLLAR AMOUNT
000070*  GOAL-YEARS       9(2)       NUMBER OF ANNUAL CONTRIBUTIONS
000080*  GOAL-THRESHOLD   V9(4)      REQUIRED SUCCESS PROBABILITY
000090*  GOAL-PORTFOLIO   X(12)      PORTFOLIO KEY
000100*****************************************************************
000110 01  MB4600-REC.
000120     05  MB4600-REC-CODE             PIC X(1).
000130         88  MB4600-REC-IS-GOALPARM      VALUE '6'.
000140     05  GOAL-AMOUNT                 PIC 9(9)V99     COMP-3.
000150     05  GOAL-YEARS                  PIC 9(2)        COMP-3.
000160     05  GOAL-THRESHOLD              PIC V9(4)       COMP-3.
000170     05  GOAL-THRESHOLD-PCT REDEFINES GOAL-THRESHOLD
000180                                     PIC 9(4)        COMP-3.
000190     05  GOAL-PORTFOLIO              PIC X(12).
000200     05  FILLER                      PIC X(20).
000210*---------------------------------------------------------------
000220*    ANSWER, COMPUTED BY 300-GOALCALC
000230*---------------------------------------------------------------
000240 01  WS-GOAL-RESULT.
000250     05  GOAL-MIN-INVEST             PIC 9(7)V99     COMP-3.
000260*****************************************************************
000270*  GOALRPT PRINT LINES -- GOAL SECTION.  132 BYTE LINE
000280*  SEQUENTIAL RECORD SHARED WITH THE LUMP SECTION IN MB4700.
000290*****************************************************************
000300 01  WS-GOAL-DETAIL.
000310     05  GRP-LABEL                   PIC X(30).
000320     05  GRP-AMOUNT                  PIC $$$,$$$,$$9.99.
000330     05  FILLER                      PIC X(88).
