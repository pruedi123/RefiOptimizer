000010*****************************************************************
000020*  MB4200  --  OPTIONS REFINANCE-OFFER RECORD
000030*  ONE RECORD PER CANDIDATE OFFER, PROCESSED IN THE ORDER READ.
000040*****************************************************************
000050*  FIELD          PIC         MEANING
000060*  OPT-NAME       X(20)       OFFER LABEL
000070*  OPT-RATE       V9(6)       ANNUAL RATE, DECIMAL
000080*  OPT-TERM       9(3)        TERM, MONTHS
000090*  OPT-FEES       9(6)V99     CASH CLOSING COSTS
000100*  OPT-POINTS     V9(4)       DISCOUNT POINTS, FRACTION OF CUR BAL
000110*  OPT-FINANCE    X           Y=ROLL FEES INTO NEW PRINCIPAL
000120*  OPT-PORTFOLIO  X(12)       PORTFOLIO KEY FOR INVESTED SAVINGS
000130*****************************************************************
000140 01  MB4200-REC.
000150     05  MB4200-REC-CODE             PIC X(1).
000160         88  MB4200-REC-IS-OPTION        VALUE '2'.
000170     05  MB4200-OFFER-ID.
000180         10  OPT-NAME                PIC X(20).
000190         10  OPT-NAME-SHORT REDEFINES OPT-NAME
000200                                     PIC X(8).
000210*---------------------------------------------------------------
000220*    OFFERED TERMS
000230*---------------------------------------------------------------
000240     05  MB4200-OFFER-TERMS.
000250         10  OPT-RATE                PIC V9(6)       COMP-3.
000260         10  OPT-TERM                PIC 9(3)        COMP-3.
000270         10  OPT-FEES                PIC 9(6)V99     COMP-3.
000280         10  OPT-POINTS              PIC V9(4)       COMP-3.
000290         10  OPT-FINANCE             PIC X.
000300             88  OPT-FEES-FINANCED        VALUE 'Y'.
000310*---------------------------------------------------------------
000320*    SIDE-PORTFOLIO ROUTING FOR THIS OFFER'S SAVINGS
000330*---------------------------------------------------------------
000340     05  MB4200-INVEST-DATA.
000350         10  OPT-PORTFOLIO           PIC X(12).
000360*---------------------------------------------------------------
000370*    RESERVED.  06/02/06 TLW REFI-052 -- TRIMMED FROM X(20) TO
000380*    X(17); THE PACKED OFFER-TERMS FIELDS LEFT THIS RECORD
000390*    THREE BYTES OVER THE 65-BYTE OPTIONS RECORD LENGTH.
000400*---------------------------------------------------------------
000410     05  FILLER                      PIC X(17).
