000010*****************************************************************
000020*  MB4300  --  FACTORS PORTFOLIO FACTOR RECORD AND IN-MEMORY
000030*  FACTOR TABLE.  FACTORS IS READ SEQUENTIALLY, SORTED BY
000040*  PORTFOLIO KEY THEN SEQUENCE, AND LOADED HERE SINCE INDEXED
000050*  ORGANIZATION IS NOT AVAILABLE FOR THIS FILE.  ROWS FOR ONE
000060*  PORTFOLIO ARE MONTHLY START POINTS ONE MONTH APART.
000070*****************************************************************
000080 01  MB4300-REC.
000090     05  MB4300-REC-CODE             PIC X(1).
000100         88  MB4300-REC-IS-FACTOR        VALUE '3'.
000110     05  FAC-SEQ                     PIC 9(4)        COMP-3.
000120     05  FAC-KEY                     PIC X(12).
000130     05  FAC-VALUE                   PIC 9V9(6)      COMP-3.
000140     05  FILLER                      PIC X(10).
000150*****************************************************************
000160*  IN-MEMORY PORTFOLIO TABLE.  ONE ENTRY PER DISTINCT FAC-KEY
000170*  ENCOUNTERED ON THE INPUT, EACH CARRYING ITS OWN ROW SERIES
000180*  SO REFICMP/SIDEPORT/GOALCALC/LUMPCALC CAN PULL A PORTFOLIO'S
000190*  SERIES WITH A SEARCH INSTEAD OF RE-READING THE FILE.
000200*  30 PORTFOLIOS / 600 ROWS EACH IS SHOP CEILING FOR THIS RUN --
000210*  A 50-YEAR MONTHLY-START SERIES.
000220*****************************************************************
000230 01  WS-FACTOR-TABLE.
000240     05  WS-FACTOR-PORT-CNT          PIC 9(3)        COMP
000250                                      VALUE ZERO.
000260     05  WS-FACTOR-PORT OCCURS 30 TIMES
000270                        INDEXED BY WS-FP-IDX.
000280         10  WS-FP-KEY               PIC X(12).
000290         10  WS-FP-ROW-CNT           PIC 9(4)        COMP
000300                                      VALUE ZERO.
000310         10  WS-FP-GEOMEAN           PIC 9V9(6)      COMP-3.
000320         10  WS-FP-PRODUCT           PIC S9(9)V9(6)  COMP-3.
000330         10  WS-FP-ROW OCCURS 600 TIMES
000340                       INDEXED BY WS-FP-RDX.
000350             15  WS-FP-VALUE         PIC 9V9(6)      COMP-3.
