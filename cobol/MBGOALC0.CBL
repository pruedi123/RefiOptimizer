000100*****************************************************************
000110*  MBCNTR2503  --  REFI DESK  --  MBGOALC0
000120*  SAVINGS-GOAL AND LUMP-SUM CALCULATOR.  READS GOALPARM (ONE
000130*  ANNUAL-CONTRIBUTION GOAL AGAINST ONE PORTFOLIO) AND LUMPPARM
000140*  (ONE LUMP-SUM GOAL PRICED AGAINST EVERY PORTFOLIO ON FACTORS),
000150*  SOLVES EACH, AND PRINTS GOALRPT.
000160*****************************************************************
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.    MBGOALC0.
000190 AUTHOR.        R MCKAY.
000200 INSTALLATION.  MBCNTR2503 REFI DESK.
000210 DATE-WRITTEN.  05/06/91.
000220 DATE-COMPILED.
000230 SECURITY.      MBCNTR2503 INTERNAL USE ONLY -- NOT FOR RELEASE
000240                 OUTSIDE THE SERVICING DIVISION.
000250*****************************************************************
000260*                       C H A N G E   L O G
000270*-----------------------------------------------------------------
000280*  DATE      BY   REQUEST/TKT   DESCRIPTION
000290*-----------------------------------------------------------------
000300*  05/06/91  RDM  REFI-018      ORIGINAL GOAL CALCULATOR.  BINARY
000310*                               SEARCH ON ANNUAL CONTRIBUTION FOR
000320*                               A SINGLE PORTFOLIO.
000330*  02/14/92  RDM  REFI-022      LUMP-SUM CALCULATOR ADDED, PRICED
000340*                               ACROSS EVERY PORTFOLIO ON THE
000350*                               FACTOR FILE, ORDER-STATISTIC
000360*                               CONFIDENCE.
000370*  08/30/93  JH   REFI-027      SHARED THE NTH-ROOT ROUTINE OUT
000380*                               OF MBREFI00 INTO THIS PROGRAM'S
000390*                               OWN COPY -- NO SUBPROGRAM CALL,
000400*                               EACH BATCH STEP STANDS ALONE.
000410*  04/12/95  RDM  REFI-031      LUMPCALC FALLS BACK TO A GEOMEAN
000420*                               COMPOUND PATH WHEN A PORTFOLIO
000430*                               HAS NO FULL Y-YEAR ROLLING BLOCK,
000440*                               SO EVERY ALLOCATION STILL PRINTS.
000450*  10/05/98  RDM  Y2K-014       YEAR-2000 REVIEW -- NO 2-DIGIT
000460*                               YEAR FIELDS IN THIS PROGRAM. NO
000470*                               CHANGE REQUIRED.  SIGNED OFF.
000480*  02/09/99  RDM  Y2K-014       Y2K SIGN-OFF RE-STAMPED PER AUDIT
000490*                               REQUEST -- SEE Y2K-014 LOG.
000500*  07/17/00  JH   REFI-039      GOAL-SUCCESS-PROB TOLERANCE HELD
000510*                               AT 0.001 PER UNDERWRITING; RAISED
000520*                               ITERATION CEILING TO 1000.
000530*  03/29/02  TLW  REFI-042      LUMP REQUIRED-INVESTMENT TRUNCATED
000540*                               TO WHOLE DOLLARS -- WAS ROUNDING,
000550*                               OVERSTATED THE ANSWER BY UP TO $1.
000560*  11/08/04  TLW  REFI-046      MINIMUM-REQUIRED ALLOCATION NOW
000570*                               MARKED ON THE PRINTED LINE.
000580*  05/16/06  TLW  REFI-048      DROPPED THE TOP-OF-FORM/DIGIT-CLASS
000590*                               /UPSI-0 SPECIAL-NAMES ENTRIES --
000600*                               NEVER WIRED TO ANYTHING IN THIS
000610*                               PROGRAM, LEFT OVER FROM AN EARLIER
000620*                               DRAFT.  SEE REFI-047 IN MBREFI00.
000630*  06/02/06  TLW  REFI-050      PULLED THE GENERIC BUBBLE-SORT
000640*                               SUBSCRIPTS OUT OF WS-SUBSCRIPTS TO
000650*                               STANDALONE 77-LEVEL ITEMS, SAME AS
000660*                               REFI-049 IN MBREFI00.
000670*  06/09/06  TLW  REFI-053      WS-GOAL-ECHO-LINE WAS ONLY 126
000680*                               BYTES AGAINST THE 132-BYTE FLAT
000690*                               REDEFINES -- 500-PRINT-GOALRPT WAS
000700*                               WRITING 6 BYTES OF WHATEVER FOLLOWED
000710*                               IT IN STORAGE ONTO THE GOAL-ECHO
000720*                               LINE.  WIDENED THE TRAILING FILLER
000730*                               TO CLOSE THE GAP.
000740*****************************************************************
000750 ENVIRONMENT DIVISION.
000760*
000770 CONFIGURATION SECTION.
000780 SPECIAL-NAMES.
000790     CONSOLE IS CRT.
000800*
000810 INPUT-OUTPUT SECTION.
000820 FILE-CONTROL.
000830     SELECT GOALPARM-FILE ASSIGN TO GOALPARM
000840            ORGANIZATION IS RECORD SEQUENTIAL.
000850     SELECT LUMPPARM-FILE ASSIGN TO LUMPPARM
000860            ORGANIZATION IS RECORD SEQUENTIAL.
000870     SELECT FACTORS-FILE  ASSIGN TO FACTORS
000880            ORGANIZATION IS RECORD SEQUENTIAL.
000890     SELECT GOALRPT-FILE  ASSIGN TO GOALRPT
000900            ORGANIZATION IS RECORD SEQUENTIAL.
000910*
000920 DATA DIVISION.
000930*
000940 FILE SECTION.
000950*
000960 FD  GOALPARM-FILE
000970     LABEL RECORDS ARE STANDARD
000980     RECORD CONTAINS 44 CHARACTERS
000990     DATA RECORD IS GOALPARM-REC.
001000 01  GOALPARM-REC                PIC X(44).
001010*
001020 FD  LUMPPARM-FILE
001030     LABEL RECORDS ARE STANDARD
001040     RECORD CONTAINS 42 CHARACTERS
001050     DATA RECORD IS LUMPPARM-REC.
001060 01  LUMPPARM-REC                PIC X(42).
001070*
001080 FD  FACTORS-FILE
001090     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 27 CHARACTERS
001110     DATA RECORD IS FACTORS-REC.
001120 01  FACTORS-REC                 PIC X(27).
001130*
001140 FD  GOALRPT-FILE
001150     LABEL RECORDS ARE STANDARD
001160     RECORD CONTAINS 132 CHARACTERS
001170     DATA RECORD IS GOALRPT-REC.
001180 01  GOALRPT-REC                 PIC X(132).
001190*
001200 WORKING-STORAGE SECTION.
001210*
001220*  STANDALONE SCRATCH -- NOT PART OF ANY RECORD, KEPT AS 77-LEVEL
001230*  ITEMS PER SHOP STANDARD FOR ONE-OFF COUNTERS/SUBSCRIPTS.
001240 77  WS-BS-I                     PIC S9(4)   COMP.
001250 77  WS-BS-J                     PIC S9(4)   COMP.
001260*
001270*  PORTFOLIO FACTOR TABLE, SHARED FORM WITH MBREFI00.
001280 COPY '/users/devel/mb4300.cbl'.
001290*
001300*  GOALPARM RECORD AND GOAL-SECTION PRINT LINE.
001310 COPY '/users/devel/mb4600.cbl'.
001320*
001330*  LUMPPARM RECORD, PER-ALLOCATION RESULT TABLE, LUMP PRINT LINE.
001340 COPY '/users/devel/mb4700.cbl'.
001350*
001360*  SORT / ORDER-STATISTIC SCRATCH, SHARED FORM WITH MBREFI00.
001370 COPY '/users/devel/mb4900.cbl'.
001380*
001390 01  WS-SWITCHES.
001400     05  WS-EOF-FACTORS-SW           PIC X       VALUE 'N'.
001410         88  EOF-FACTORS                 VALUE 'Y'.
001420     05  WS-GOAL-FOUND-SW            PIC X       VALUE 'N'.
001430         88  GOAL-PORT-FOUND             VALUE 'Y'.
001440     05  WS-LUMP-FOUND-SW            PIC X       VALUE 'N'.
001450         88  LUMP-PORT-FOUND             VALUE 'Y'.
001460*
001470*  LOOP CONTROL / SUBSCRIPTS -- BINARY, PER SHOP STANDARD FOR
001480*  WORKING SUBSCRIPTS.
001490 01  WS-SUBSCRIPTS.
001500     05  WS-GC-START                 PIC S9(4)   COMP.
001510     05  WS-GC-Y                     PIC S9(4)   COMP.
001520     05  WS-GC-ROW                   PIC S9(4)   COMP.
001530     05  WS-GC-ITER                  PIC 9(4)    COMP.
001540     05  WS-LC-PIX                   PIC S9(4)   COMP.
001550     05  WS-LC-START                 PIC S9(4)   COMP.
001560     05  WS-LC-Y                     PIC S9(4)   COMP.
001570     05  WS-LC-ROW                   PIC S9(4)   COMP.
001580*
001590*  NTH-ROOT WORK -- SAME NEWTON ITERATION AS MBREFI00, KEPT AS
001600*  THIS PROGRAM'S OWN COPY SINCE THERE IS NO SUBPROGRAM CALL.
001610 01  WS-ROOT-WORK.
001620     05  WS-ROOT-BASE                PIC S9(5)V9(8) COMP-3.
001630     05  WS-ROOT-N                   PIC 9(4)       COMP.
001640     05  WS-ROOT-RESULT              PIC S9(5)V9(8) COMP-3.
001650     05  WS-ROOT-PREV                PIC S9(5)V9(8) COMP-3.
001660     05  WS-ROOT-POWN1               PIC S9(9)V9(8) COMP-3.
001670     05  WS-ROOT-ITER                PIC 9(3)       COMP.
001680*
001690*  GOALCALC WORK.
001700 01  WS-GOALCALC-WORK.
001710     05  WS-GC-LOW                   PIC 9(7)V99    COMP-3.
001720     05  WS-GC-HIGH                  PIC 9(7)V99    COMP-3.
001730     05  WS-GC-MID                   PIC 9(7)V99    COMP-3.
001740     05  WS-GC-VALUE                 PIC S9(9)V99   COMP-3.
001750     05  WS-GC-FACTOR                PIC S9V9(6)    COMP-3.
001760     05  WS-GC-SUCCESS-CNT           PIC 9(4)       COMP.
001770     05  WS-GC-TOTAL-CNT             PIC 9(4)       COMP.
001780     05  WS-GC-PROB                  PIC V9(4)      COMP-3.
001790     05  WS-GC-DIFF                  PIC S9V9(4)    COMP-3.
001800*
001810*  LUMPCALC WORK.
001820 01  WS-LUMPCALC-WORK.
001830     05  WS-LC-VALUE                 PIC S9(9)V9(6) COMP-3.
001840     05  WS-LC-FACTOR                PIC S9V9(6)    COMP-3.
001850     05  WS-LC-GEOFAC                PIC S9V9(8)    COMP-3.
001860     05  WS-LC-RANK                  PIC 9(3)       COMP.
001870     05  WS-LC-THRESHOLD             PIC S9(3)V9(6) COMP-3.
001880     05  WS-LC-WHOLE                 PIC 9(9)       COMP-3.
001890     05  WS-LC-MIN-VALUE             PIC 9(9)V99    COMP-3.
001900*
001910*  GOALRPT HEADING / ECHO / TRAILER LINES.
001920 01  WS-TITLE-LINE.
001930     05  FILLER                      PIC X(45)
001940         VALUE 'MBCNTR2503 REFI DESK -- GOAL / LUMP-SUM RPT'.
001950     05  FILLER                      PIC X(87)      VALUE SPACES.
001960 01  WS-TITLE-REDEF REDEFINES WS-TITLE-LINE.
001970     05  TTL-FLAT-LINE               PIC X(132).
001980 01  WS-GOAL-ECHO-LINE.
001990     05  FILLER                      PIC X(7)       VALUE 'GOAL: '.
002000     05  GEL-AMOUNT                  PIC $$$,$$$,$$9.99.
002010     05  FILLER                      PIC X(9)       VALUE 'YEARS: '.
002020     05  GEL-YEARS                   PIC ZZ9.
002030     05  FILLER                      PIC X(13)      VALUE 'THRESHOLD: '.
002040     05  GEL-THRESHOLD               PIC .9999.
002050     05  FILLER                      PIC X(13)      VALUE 'PORTFOLIO: '.
002060     05  GEL-PORTFOLIO               PIC X(12).
002070     05  FILLER                      PIC X(56)      VALUE SPACES.
002080 01  WS-GOAL-ECHO-REDEF REDEFINES WS-GOAL-ECHO-LINE.
002090     05  GEL-FLAT-LINE               PIC X(132).
002100 01  WS-LUMP-HEAD-LINE.
002110     05  FILLER                      PIC X(14)
002120         VALUE 'ALLOCATION'.
002130     05  FILLER                      PIC X(1)       VALUE SPACES.
002140     05  FILLER                      PIC X(6)
002150         VALUE 'YEARS'.
002160     05  FILLER                      PIC X(2)       VALUE SPACES.
002170     05  FILLER                      PIC X(16)
002180         VALUE 'GOAL'.
002190     05  FILLER                      PIC X(2)       VALUE SPACES.
002200     05  FILLER                      PIC X(20)
002210         VALUE 'REQUIRED INVESTMENT'.
002220     05  FILLER                      PIC X(71)      VALUE SPACES.
002230 01  WS-LUMP-HEAD-REDEF REDEFINES WS-LUMP-HEAD-LINE.
002240     05  LHD-FLAT-LINE               PIC X(132).
002250 01  WS-LUMP-COUNT-LINE.
002260     05  LCL-COUNT                   PIC ZZ9.
002270     05  FILLER                      PIC X(24)
002280         VALUE ' ALLOCATIONS PROCESSED'.
002290     05  FILLER                      PIC X(105)     VALUE SPACES.
002300 01  WS-LUMP-COUNT-REDEF REDEFINES WS-LUMP-COUNT-LINE.
002310     05  LCL-FLAT-LINE               PIC X(132).
002320*
002330 PROCEDURE DIVISION.
002340*
002350*****************************************************************
002360*  A010-MAIN-LINE  --  JOB ENTRY POINT.
002370*****************************************************************
002380 A010-MAIN-LINE.
002390     PERFORM 100-MAIN THRU 100-MAIN-EXIT.
002400     STOP RUN.
002410*
002420*****************************************************************
002430*  100-MAIN  --  OPEN, DRIVE GOALCALC AND LUMPCALC, PRINT, CLOSE.
002440*****************************************************************
002450 100-MAIN.
002460     OPEN INPUT  GOALPARM-FILE
002470                 LUMPPARM-FILE
002480                 FACTORS-FILE
002490          OUTPUT GOALRPT-FILE.
002500     PERFORM 110-READ-GOALPARM THRU 110-READ-GOALPARM-EXIT.
002510     PERFORM 111-READ-LUMPPARM THRU 111-READ-LUMPPARM-EXIT.
002520     PERFORM 200-LOAD-FACTORS THRU 200-LOAD-FACTORS-EXIT.
002530     PERFORM 300-GOALCALC THRU 300-GOALCALC-EXIT.
002540     PERFORM 400-LUMPCALC THRU 400-LUMPCALC-EXIT.
002550     PERFORM 500-PRINT-GOALRPT THRU 500-PRINT-GOALRPT-EXIT.
002560     CLOSE GOALPARM-FILE LUMPPARM-FILE FACTORS-FILE GOALRPT-FILE.
002570 100-MAIN-EXIT.
002580     EXIT.
002590*
002600 110-READ-GOALPARM.
002610     READ GOALPARM-FILE
002620         AT END
002630             DISPLAY 'MBGOALC0 -- GOALPARM IS EMPTY, ABEND'
002640                 UPON CRT
002650             MOVE 16 TO RETURN-CODE
002660             STOP RUN.
002670     MOVE GOALPARM-REC TO MB4600-REC.
002680 110-READ-GOALPARM-EXIT.
002690     EXIT.
002700*
002710 111-READ-LUMPPARM.
002720     READ LUMPPARM-FILE
002730         AT END
002740             DISPLAY 'MBGOALC0 -- LUMPPARM IS EMPTY, ABEND'
002750                 UPON CRT
002760             MOVE 16 TO RETURN-CODE
002770             STOP RUN.
002780     MOVE LUMPPARM-REC TO MB4700-REC.
002790 111-READ-LUMPPARM-EXIT.
002800     EXIT.
002810*
002820*****************************************************************
002830*  200-LOAD-FACTORS THRU EXIT  --  SAME FACTOR-TABLE LOAD AND
002840*  GEOMETRIC-MEAN FALLBACK AS MBREFI00.  KEPT LOCAL -- SEE
002850*  REFI-027 IN THE CHANGE LOG.
002860*****************************************************************
002870 200-LOAD-FACTORS.
002880     MOVE ZERO TO WS-FACTOR-PORT-CNT.
002890     PERFORM 220-READ-FACTOR-REC THRU 220-READ-FACTOR-REC-EXIT.
002900     PERFORM 230-LOAD-FACTOR-ROW THRU 230-LOAD-FACTOR-ROW-EXIT
002910         UNTIL EOF-FACTORS.
002920     PERFORM 210-GEO-MEAN-FALLBACK THRU 210-GEO-MEAN-FALLBACK-EXIT
002930         VARYING WS-FP-IDX FROM 1 BY 1
002940         UNTIL WS-FP-IDX GREATER THAN WS-FACTOR-PORT-CNT.
002950 200-LOAD-FACTORS-EXIT.
002960     EXIT.
002970*
002980 220-READ-FACTOR-REC.
002990     READ FACTORS-FILE
003000         AT END
003010             SET EOF-FACTORS TO TRUE.
003020     IF NOT EOF-FACTORS
003030         MOVE FACTORS-REC TO MB4300-REC.
003040 220-READ-FACTOR-REC-EXIT.
003050     EXIT.
003060*
003070 230-LOAD-FACTOR-ROW.
003080     PERFORM 231-FIND-OR-ADD-PORTFOLIO
003090         THRU 231-FIND-OR-ADD-PORTFOLIO-EXIT.
003100     ADD 1 TO WS-FP-ROW-CNT (WS-FP-IDX).
003110     SET WS-FP-RDX TO WS-FP-ROW-CNT (WS-FP-IDX).
003120     MOVE FAC-VALUE TO WS-FP-VALUE (WS-FP-IDX WS-FP-RDX).
003130     PERFORM 220-READ-FACTOR-REC THRU 220-READ-FACTOR-REC-EXIT.
003140 230-LOAD-FACTOR-ROW-EXIT.
003150     EXIT.
003160*
003170 231-FIND-OR-ADD-PORTFOLIO.
003180     SET WS-FP-IDX TO 1.
003190     SEARCH WS-FACTOR-PORT
003200         AT END
003210             ADD 1 TO WS-FACTOR-PORT-CNT
003220             SET WS-FP-IDX TO WS-FACTOR-PORT-CNT
003230             MOVE FAC-KEY TO WS-FP-KEY (WS-FP-IDX)
003240             MOVE ZERO    TO WS-FP-ROW-CNT (WS-FP-IDX)
003250         WHEN WS-FP-KEY (WS-FP-IDX) = FAC-KEY
003260             CONTINUE.
003270 231-FIND-OR-ADD-PORTFOLIO-EXIT.
003280     EXIT.
003290*
003300 210-GEO-MEAN-FALLBACK.
003310     IF WS-FP-ROW-CNT (WS-FP-IDX) = ZERO
003320         MOVE 1 TO WS-FP-GEOMEAN (WS-FP-IDX)
003330         GO TO 210-GEO-MEAN-FALLBACK-EXIT.
003340     MOVE 1 TO WS-FP-PRODUCT (WS-FP-IDX).
003350     PERFORM 211-GEOMEAN-MULT
003360         VARYING WS-FP-RDX FROM 1 BY 1
003370         UNTIL WS-FP-RDX GREATER THAN WS-FP-ROW-CNT (WS-FP-IDX).
003380     MOVE WS-FP-PRODUCT (WS-FP-IDX) TO WS-ROOT-BASE.
003390     MOVE WS-FP-ROW-CNT (WS-FP-IDX) TO WS-ROOT-N.
003400     PERFORM 250-NTH-ROOT THRU 250-NTH-ROOT-EXIT.
003410     IF WS-ROOT-RESULT GREATER THAN 0
003420         MOVE WS-ROOT-RESULT TO WS-FP-GEOMEAN (WS-FP-IDX)
003430     ELSE
003440         MOVE 1 TO WS-FP-GEOMEAN (WS-FP-IDX).
003450 210-GEO-MEAN-FALLBACK-EXIT.
003460     EXIT.
003470*
003480 211-GEOMEAN-MULT.
003490     COMPUTE WS-FP-PRODUCT (WS-FP-IDX) ROUNDED =
003500         WS-FP-PRODUCT (WS-FP-IDX) * WS-FP-VALUE (WS-FP-IDX WS-FP-RDX).
003510*
003520*****************************************************************
003530*  250-NTH-ROOT THRU EXIT  --  SAME NEWTON ITERATION AS MBREFI00.
003540*****************************************************************
003550 250-NTH-ROOT.
003560     IF WS-ROOT-N = 0
003570         MOVE 1 TO WS-ROOT-RESULT
003580         GO TO 250-NTH-ROOT-EXIT.
003590     IF WS-ROOT-BASE NOT GREATER THAN 0
003600         MOVE 1 TO WS-ROOT-RESULT
003610         GO TO 250-NTH-ROOT-EXIT.
003620     MOVE 1 TO WS-ROOT-RESULT.
003630     PERFORM 251-ROOT-STEP
003640         VARYING WS-ROOT-ITER FROM 1 BY 1
003650         UNTIL WS-ROOT-ITER GREATER THAN 40.
003660 250-NTH-ROOT-EXIT.
003670     EXIT.
003680*
003690 251-ROOT-STEP.
003700     MOVE WS-ROOT-RESULT TO WS-ROOT-PREV.
003710     MOVE 1 TO WS-ROOT-POWN1.
003720     PERFORM 252-ROOT-POWER
003730         VARYING WS-BS-I FROM 1 BY 1
003740         UNTIL WS-BS-I GREATER THAN WS-ROOT-N - 1.
003750     COMPUTE WS-ROOT-RESULT ROUNDED =
003760         ((WS-ROOT-N - 1) * WS-ROOT-PREV
003770              + WS-ROOT-BASE / WS-ROOT-POWN1) / WS-ROOT-N.
003780*
003790 252-ROOT-POWER.
003800     COMPUTE WS-ROOT-POWN1 ROUNDED =
003810         WS-ROOT-POWN1 * WS-ROOT-PREV.
003820*
003830*****************************************************************
003840*  300-GOALCALC THRU EXIT  --  BINARY SEARCH THE ANNUAL
003850*  CONTRIBUTION THAT HOLDS SUCCESS PROBABILITY TO GOAL-THRESHOLD
003860*  OVER GOAL-PORTFOLIO'S ROLLING HISTORICAL PATHS.
003870*****************************************************************
003880 300-GOALCALC.
003890     MOVE 'N' TO WS-GOAL-FOUND-SW.
003900     SET WS-FP-IDX TO 1.
003910     SEARCH WS-FACTOR-PORT
003920         AT END CONTINUE
003930         WHEN WS-FP-KEY (WS-FP-IDX) = GOAL-PORTFOLIO
003940             MOVE 'Y' TO WS-GOAL-FOUND-SW.
003950     MOVE .10 TO WS-GC-LOW.
003960     MOVE 1000000 TO WS-GC-HIGH.
003970     PERFORM 301-GOAL-STEP
003980         VARYING WS-GC-ITER FROM 1 BY 1
003990         UNTIL WS-GC-ITER GREATER THAN 1000.
004000     COMPUTE GOAL-MIN-INVEST ROUNDED = (WS-GC-LOW + WS-GC-HIGH) / 2.
004010 300-GOALCALC-EXIT.
004020     EXIT.
004030*
004040 301-GOAL-STEP.
004050     COMPUTE WS-GC-MID ROUNDED = (WS-GC-LOW + WS-GC-HIGH) / 2.
004060     PERFORM 310-GOAL-SUCCESS-PROB THRU 310-GOAL-SUCCESS-PROB-EXIT.
004070     COMPUTE WS-GC-DIFF = WS-GC-PROB - GOAL-THRESHOLD.
004080     IF WS-GC-DIFF GREATER THAN -.001 AND WS-GC-DIFF LESS THAN .001
004090         MOVE WS-GC-MID TO WS-GC-LOW WS-GC-HIGH
004100     ELSE
004110     IF WS-GC-PROB LESS THAN GOAL-THRESHOLD
004120         MOVE WS-GC-MID TO WS-GC-LOW
004130     ELSE
004140         MOVE WS-GC-MID TO WS-GC-HIGH.
004150*
004160*****************************************************************
004170*  310-GOAL-SUCCESS-PROB THRU EXIT  --  FRACTION OF FULL Y-STEP
004180*  ROLLING PATHS THAT REACH GOAL-AMOUNT WHEN WS-GC-MID IS PAID
004190*  IN EVERY YEAR.  WS-GC-PROB IS ZERO WHEN THE PORTFOLIO WASN'T
004200*  FOUND OR HAS NO FULL PATH -- THE SEARCH THEN DRIVES TOWARD
004210*  THE UPPER BOUND, WHICH IS THE SAFE FAILURE MODE.
004220*****************************************************************
004230 310-GOAL-SUCCESS-PROB.
004240     MOVE 0 TO WS-GC-SUCCESS-CNT WS-GC-TOTAL-CNT.
004250     IF GOAL-PORT-FOUND
004260         PERFORM 311-GOAL-PATH
004270             VARYING WS-GC-START FROM 1 BY 1
004280             UNTIL WS-GC-START + 12 * (GOAL-YEARS - 1)
004290                 GREATER THAN WS-FP-ROW-CNT (WS-FP-IDX).
004300     IF WS-GC-TOTAL-CNT = 0
004310         MOVE 0 TO WS-GC-PROB
004320     ELSE
004330         COMPUTE WS-GC-PROB ROUNDED =
004340             WS-GC-SUCCESS-CNT / WS-GC-TOTAL-CNT.
004350 310-GOAL-SUCCESS-PROB-EXIT.
004360     EXIT.
004370*
004380 311-GOAL-PATH.
004390     MOVE 0 TO WS-GC-VALUE.
004400     PERFORM 312-GOAL-YEAR
004410         VARYING WS-GC-Y FROM 1 BY 1
004420         UNTIL WS-GC-Y GREATER THAN GOAL-YEARS.
004430     ADD 1 TO WS-GC-TOTAL-CNT.
004440     IF WS-GC-VALUE NOT LESS THAN GOAL-AMOUNT
004450         ADD 1 TO WS-GC-SUCCESS-CNT.
004460*
004470 312-GOAL-YEAR.
004480     COMPUTE WS-GC-ROW = WS-GC-START + 12 * (WS-GC-Y - 1).
004490     SET WS-FP-RDX TO WS-GC-ROW.
004500     MOVE WS-FP-VALUE (WS-FP-IDX WS-FP-RDX) TO WS-GC-FACTOR.
004510     IF WS-GC-FACTOR NOT GREATER THAN 0
004520         MOVE 1 TO WS-GC-FACTOR.
004530     COMPUTE WS-GC-VALUE ROUNDED =
004540         (WS-GC-VALUE + WS-GC-MID) * WS-GC-FACTOR.
004550*
004560*****************************************************************
004570*  400-LUMPCALC THRU EXIT  --  ONE REQUIRED-INVESTMENT LINE PER
004580*  PORTFOLIO ON FACTORS.  TERMINAL VALUE OF $1 OVER EVERY FULL
004590*  Y-STEP ROLLING PATH, ORDER STATISTIC AT (1-CONFIDENCE)*N.
004600*****************************************************************
004610 400-LUMPCALC.
004620     MOVE ZERO TO WS-LUMP-ROW-CNT.
004630     MOVE ZERO TO WS-LUMP-MIN-IX.
004640     PERFORM 401-LUMP-ONE-PORTFOLIO
004650         VARYING WS-LC-PIX FROM 1 BY 1
004660         UNTIL WS-LC-PIX GREATER THAN WS-FACTOR-PORT-CNT.
004670     PERFORM 402-FIND-MIN-REQUIRED THRU 402-FIND-MIN-REQUIRED-EXIT.
004680 400-LUMPCALC-EXIT.
004690     EXIT.
004700*
004710 401-LUMP-ONE-PORTFOLIO.
004720     SET WS-FP-IDX TO WS-LC-PIX.
004730     MOVE ZERO TO WS-STATS-CNT.
004740     IF WS-FP-ROW-CNT (WS-FP-IDX) NOT LESS THAN
004750             (12 * (LUMP-YEARS - 1) + 1)
004760         PERFORM 410-LUMP-PATH THRU 410-LUMP-PATH-EXIT
004770             VARYING WS-LC-START FROM 1 BY 1
004780             UNTIL WS-LC-START + 12 * (LUMP-YEARS - 1)
004790                 GREATER THAN WS-FP-ROW-CNT (WS-FP-IDX)
004800     ELSE
004810         PERFORM 415-LUMP-FALLBACK-PATH
004820             THRU 415-LUMP-FALLBACK-PATH-EXIT.
004830     PERFORM 420-SORT-TERMINAL-VALUES
004840         THRU 420-SORT-TERMINAL-VALUES-EXIT.
004850     COMPUTE WS-LC-RANK = (1 - LUMP-CONF) * WS-STATS-CNT.
004860     IF WS-LC-RANK GREATER THAN WS-STATS-CNT - 1
004870         MOVE WS-STATS-CNT - 1 TO WS-LC-RANK.
004880     IF WS-LC-RANK LESS THAN 0
004890         MOVE 0 TO WS-LC-RANK.
004900     SET WS-ST-IDX TO WS-LC-RANK + 1.
004910     MOVE WS-STATS-AMT (WS-ST-IDX) TO WS-LC-THRESHOLD.
004920     ADD 1 TO WS-LUMP-ROW-CNT.
004930     SET WS-LR-IDX TO WS-LUMP-ROW-CNT.
004940     MOVE WS-FP-KEY (WS-FP-IDX) TO LUMP-ALLOC (WS-LR-IDX).
004950     MOVE WS-LC-THRESHOLD TO LUMP-THRESHOLD-VALUE (WS-LR-IDX).
004960     IF WS-LC-THRESHOLD NOT GREATER THAN 0
004970         MOVE 0 TO LUMP-REQUIRED (WS-LR-IDX)
004980     ELSE
004990         COMPUTE WS-LC-WHOLE = LUMP-GOAL / WS-LC-THRESHOLD
005000         MOVE WS-LC-WHOLE TO LUMP-REQUIRED (WS-LR-IDX).
005010*
005020 410-LUMP-PATH.
005030     MOVE 1 TO WS-LC-VALUE.
005040     PERFORM 411-LUMP-YEAR
005050         VARYING WS-LC-Y FROM 1 BY 1
005060         UNTIL WS-LC-Y GREATER THAN LUMP-YEARS.
005070     ADD 1 TO WS-STATS-CNT.
005080     SET WS-ST-IDX TO WS-STATS-CNT.
005090     MOVE WS-LC-VALUE TO WS-STATS-AMT (WS-ST-IDX).
005100 410-LUMP-PATH-EXIT.
005110     EXIT.
005120*
005130 411-LUMP-YEAR.
005140     COMPUTE WS-LC-ROW = WS-LC-START + 12 * (WS-LC-Y - 1).
005150     SET WS-FP-RDX TO WS-LC-ROW.
005160     MOVE WS-FP-VALUE (WS-FP-IDX WS-FP-RDX) TO WS-LC-FACTOR.
005170     IF WS-LC-FACTOR NOT GREATER THAN 0
005180         MOVE 1 TO WS-LC-FACTOR.
005190     COMPUTE WS-LC-VALUE ROUNDED = WS-LC-VALUE * WS-LC-FACTOR.
005200*
005210 415-LUMP-FALLBACK-PATH.
005220     MOVE WS-FP-GEOMEAN (WS-FP-IDX) TO WS-LC-GEOFAC.
005230     IF WS-LC-GEOFAC NOT GREATER THAN 0
005240         MOVE 1 TO WS-LC-GEOFAC.
005250     MOVE WS-LC-GEOFAC TO WS-ROOT-BASE.
005260     MOVE 1 TO WS-ROOT-N.
005270     MOVE LUMP-YEARS TO WS-BS-I.
005280     MOVE 1 TO WS-LC-VALUE.
005290     PERFORM 416-FALLBACK-COMPOUND
005300         VARYING WS-LC-Y FROM 1 BY 1
005310         UNTIL WS-LC-Y GREATER THAN LUMP-YEARS.
005320     ADD 1 TO WS-STATS-CNT.
005330     SET WS-ST-IDX TO WS-STATS-CNT.
005340     MOVE WS-LC-VALUE TO WS-STATS-AMT (WS-ST-IDX).
005350 415-LUMP-FALLBACK-PATH-EXIT.
005360     EXIT.
005370*
005380 416-FALLBACK-COMPOUND.
005390     COMPUTE WS-LC-VALUE ROUNDED = WS-LC-VALUE * WS-LC-GEOFAC.
005400*
005410*****************************************************************
005420*  420-SORT-TERMINAL-VALUES THRU EXIT  --  ASCENDING BUBBLE SORT
005430*  OF THIS PORTFOLIO'S TERMINAL-VALUE ARRAY.
005440*****************************************************************
005450 420-SORT-TERMINAL-VALUES.
005460     IF WS-STATS-CNT GREATER THAN 1
005470         PERFORM 421-BUBBLE-PASS
005480             VARYING WS-BS-I FROM 1 BY 1
005490             UNTIL WS-BS-I NOT LESS THAN WS-STATS-CNT.
005500 420-SORT-TERMINAL-VALUES-EXIT.
005510     EXIT.
005520*
005530 421-BUBBLE-PASS.
005540     PERFORM 422-BUBBLE-COMPARE
005550         VARYING WS-BS-J FROM 1 BY 1
005560         UNTIL WS-BS-J GREATER THAN WS-STATS-CNT - WS-BS-I.
005570*
005580 422-BUBBLE-COMPARE.
005590     SET WS-ST-IDX  TO WS-BS-J.
005600     SET WS-ST-IDX2 TO WS-BS-J + 1.
005610     IF WS-STATS-AMT (WS-ST-IDX) GREATER THAN
005620             WS-STATS-AMT (WS-ST-IDX2)
005630         MOVE WS-STATS-AMT (WS-ST-IDX)  TO WS-STATS-SWAP-AMT
005640         MOVE WS-STATS-AMT (WS-ST-IDX2) TO WS-STATS-AMT (WS-ST-IDX)
005650         MOVE WS-STATS-SWAP-AMT         TO WS-STATS-AMT (WS-ST-IDX2).
005660*
005670*****************************************************************
005680*  402-FIND-MIN-REQUIRED THRU EXIT  --  ALLOCATION WITH THE
005690*  LOWEST REQUIRED INVESTMENT, MARKED ON THE PRINTED LINE.
005700*****************************************************************
005710 402-FIND-MIN-REQUIRED.
005720     MOVE 1 TO WS-LUMP-MIN-IX.
005730     SET WS-LR-IDX TO 1.
005740     MOVE LUMP-REQUIRED (WS-LR-IDX) TO WS-LC-MIN-VALUE.
005750     PERFORM 403-CHECK-MIN
005760         VARYING WS-BS-I FROM 2 BY 1
005770         UNTIL WS-BS-I GREATER THAN WS-LUMP-ROW-CNT.
005780 402-FIND-MIN-REQUIRED-EXIT.
005790     EXIT.
005800*
005810 403-CHECK-MIN.
005820     SET WS-LR-IDX TO WS-BS-I.
005830     IF LUMP-REQUIRED (WS-LR-IDX) LESS THAN WS-LC-MIN-VALUE
005840         MOVE WS-BS-I TO WS-LUMP-MIN-IX
005850         MOVE LUMP-REQUIRED (WS-LR-IDX) TO WS-LC-MIN-VALUE.
005860*
005870*****************************************************************
005880*  500-PRINT-GOALRPT THRU EXIT  --  GOAL SECTION, LUMP SECTION,
005890*  FINAL COUNT LINE.
005900*****************************************************************
005910 500-PRINT-GOALRPT.
005920     WRITE GOALRPT-REC FROM TTL-FLAT-LINE.
005930     MOVE GOAL-AMOUNT     TO GEL-AMOUNT.
005940     MOVE GOAL-YEARS      TO GEL-YEARS.
005950     MOVE GOAL-THRESHOLD  TO GEL-THRESHOLD.
005960     MOVE GOAL-PORTFOLIO  TO GEL-PORTFOLIO.
005970     WRITE GOALRPT-REC FROM GEL-FLAT-LINE.
005980     MOVE 'MINIMUM ANNUAL INVESTMENT: ' TO GRP-LABEL.
005990     MOVE GOAL-MIN-INVEST TO GRP-AMOUNT.
006000     WRITE GOALRPT-REC FROM WS-GOAL-DETAIL.
006010     WRITE GOALRPT-REC FROM LHD-FLAT-LINE.
006020     PERFORM 510-PRINT-LUMP-LINE THRU 510-PRINT-LUMP-LINE-EXIT
006030         VARYING WS-LR-IDX FROM 1 BY 1
006040         UNTIL WS-LR-IDX GREATER THAN WS-LUMP-ROW-CNT.
006050     MOVE WS-LUMP-ROW-CNT TO LCL-COUNT.
006060     WRITE GOALRPT-REC FROM LCL-FLAT-LINE.
006070 500-PRINT-GOALRPT-EXIT.
006080     EXIT.
006090*
006100 510-PRINT-LUMP-LINE.
006110     IF WS-LR-IDX = WS-LUMP-MIN-IX
006120         MOVE '*' TO LRP-MARKER
006130     ELSE
006140         MOVE SPACE TO LRP-MARKER.
006150     MOVE LUMP-ALLOC (WS-LR-IDX)    TO LRP-ALLOC.
006160     MOVE LUMP-YEARS                TO LRP-YEARS.
006170     MOVE LUMP-GOAL                 TO LRP-GOAL.
006180     MOVE LUMP-REQUIRED (WS-LR-IDX) TO LRP-REQUIRED.
006190     WRITE GOALRPT-REC FROM LRP-FLAT-LINE.
006200 510-PRINT-LUMP-LINE-EXIT.
006210     EXIT.
