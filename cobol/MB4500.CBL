000010*****************************************************************
000020*  MB4500  --  SCENARIO ACCUMULATOR TABLE AND REPORT PRINT LINE
000030*  ONE WS-SCENARIO ENTRY PER "KEEP CURRENT" BASELINE AND PER
000040*  REFI OPTION READ FROM OPTIONS.  700/710 FILL THESE IN, 900
000050*  PRINTS THEM, 800 (BREAKEVEN) RE-READS THEM TO FIND THE
000060*  RUNNER-UP'S MEDIAN NET WORTH.
000070*****************************************************************
000080 01  WS-SCENARIO-TABLE.
000090     05  WS-SCENARIO-CNT             PIC 9(2)        COMP
000100                                      VALUE ZERO.
000110     05  WS-BEST-SCENARIO-IX         PIC 9(2)        COMP
000120                                      VALUE ZERO.
000130     05  WS-SCENARIO OCCURS 21 TIMES
000140                     INDEXED BY WS-SC-IDX.
000150         10  RES-OPTION              PIC X(20).
000160         10  RES-PORTFOLIO           PIC X(12).
000170         10  RES-PAYMENT             PIC 9(6)V99     COMP-3.
000180         10  RES-PAYMENT-CHG         PIC S9(6)V99    COMP-3.
000190         10  RES-PMI-FIRST           PIC 9(5)V99     COMP-3.
000200         10  RES-TOTAL-CASH          PIC 9(9)V99     COMP-3.
000210         10  RES-CASH-SAVED          PIC S9(9)V99    COMP-3.
000220         10  RES-EQUITY              PIC S9(9)V99    COMP-3.
000230         10  RES-SIDE                PIC 9(9)V99     COMP-3.
000240         10  RES-SIDE-75             PIC 9(9)V99     COMP-3.
000250         10  RES-SIDE-MIN            PIC 9(9)V99     COMP-3.
000260         10  RES-NETWORTH            PIC S9(9)V99    COMP-3.
000270         10  RES-NW-CHG              PIC S9(9)V99    COMP-3.
000280         10  RES-NW-75               PIC S9(9)V99    COMP-3.
000290         10  RES-NW-MIN              PIC S9(9)V99    COMP-3.
000300         10  RES-UPFRONT-FEES        PIC 9(7)V99     COMP-3.
000310         10  RES-FEES-FINANCED-SW    PIC X.
000320*****************************************************************
000330*  REPORT PRINT LINE -- 132 BYTE LINE-SEQUENTIAL RECORD.
000340*  THE FORMATTED LAYOUT IS REDEFINED BY A FLAT LINE FOR THE
000350*  MOVE-SPACES / TITLE-LINE PARAGRAPHS.
000360*****************************************************************
000370 01  WS-REPORT-DETAIL.
000380     05  RPT-OPTION                  PIC X(20).
000390     05  FILLER                      PIC X(1).
000400     05  RPT-PAYMENT                 PIC ZZZ,ZZ9.
000410     05  FILLER                      PIC X(1).
000420     05  RPT-PAYMENT-CHG             PIC -ZZ,ZZ9.
000430     05  FILLER                      PIC X(1).
000440     05  RPT-PMI-FIRST               PIC ZZ,ZZ9.
000450     05  FILLER                      PIC X(1).
000460     05  RPT-TOTAL-CASH              PIC ZZZ,ZZZ,ZZ9.
000470     05  FILLER                      PIC X(1).
000480     05  RPT-CASH-SAVED              PIC -ZZ,ZZZ,ZZ9.
000490     05  FILLER                      PIC X(1).
000500     05  RPT-SIDE                    PIC ZZZ,ZZZ,ZZ9.
000510     05  FILLER                      PIC X(1).
000520     05  RPT-NETWORTH                PIC -ZZ,ZZZ,ZZ9.
000530     05  FILLER                      PIC X(1).
000540     05  RPT-NW-CHG                  PIC -ZZ,ZZZ,ZZ9.
000550     05  FILLER                      PIC X(29).
000560 01  WS-REPORT-LINE REDEFINES WS-REPORT-DETAIL.
000570     05  RPT-FLAT-LINE               PIC X(132).
