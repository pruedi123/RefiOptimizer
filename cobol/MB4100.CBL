000010*****************************************************************
000020*  MB4100  --  CURPARM CURRENT-LOAN PARAMETER RECORD
000030*  ONE RECORD PER RUN.  DESCRIBES THE BORROWER'S EXISTING FIXED
000040*  RATE LOAN AND THE ANALYSIS CONTROLS FOR THE REFI COMPARE RUN.
000050*****************************************************************
000060*  FIELD                 PIC              MEANING
000070*  CUR-BALANCE           9(7)V99          OUTSTANDING PRINCIPAL
000080*  CUR-RATE              V9(6)            ANNUAL RATE, DECIMAL
000090*  CUR-TERM              9(3)             REMAINING TERM, MONTHS
000100*  CUR-PAYMENT           9(5)V99          ACTUAL P&I, 0=SCHEDULED
000110*  HOME-VALUE            9(7)V99          CURRENT HOME VALUE
000120*  HOME-APPR             S9V9(6)          ANNUAL APPRECIATION
000130*  PMI-RATE              V9(6)            ANNUAL PMI RATE
000140*  PMI-BASIS             X(8)             ORIGINAL OR CURRENT
000150*  CANCEL-RULE           X(8)             78 / 80 / FHALIFE
000160*  HORIZON               9(3)             ANALYSIS HORIZON MONTHS
000170*  KEEP-PAYMENT-FLAG     X                Y=EXTRA PRINCIPAL
000180*  INVEST-FLAG           X                Y=INVEST SAVINGS
000190*  FEE-DRAG              V9(6)            ANNUAL INVEST FEE DRAG
000200*****************************************************************
000210 01  MB4100-REC.
000220*---------------------------------------------------------------
000230*    RECORD-TYPE MARKER.  ALL MBCNTR2503 REFI-DESK FILES CARRY
000240*    A ONE-BYTE RECORD CODE SO A MIS-ROUTED FILE FAILS FAST.
000250*---------------------------------------------------------------
000260     05  MB4100-REC-CODE             PIC X(1).
000270         88  MB4100-REC-IS-CURPARM       VALUE '1'.
000280*---------------------------------------------------------------
000290*    EXISTING-LOAN TERMS
000300*---------------------------------------------------------------
000310     05  MB4100-LOAN-TERMS.
000320         10  CUR-BALANCE             PIC 9(7)V99     COMP-3.
000330         10  CUR-RATE                PIC V9(6)       COMP-3.
000340         10  CUR-RATE-R REDEFINES CUR-RATE
000350                                     PIC 9(6)         COMP-3.
000360         10  CUR-TERM                PIC 9(3)        COMP-3.
000370         10  CUR-PAYMENT             PIC 9(5)V99     COMP-3.
000380*---------------------------------------------------------------
000390*    PROPERTY / APPRECIATION
000400*---------------------------------------------------------------
000410     05  MB4100-PROPERTY-DATA.
000420         10  HOME-VALUE              PIC 9(7)V99     COMP-3.
000430         10  HOME-APPR               PIC S9V9(6)     COMP-3.
000440*---------------------------------------------------------------
000450*    PMI CHARGE AND CANCELLATION CONTROL
000460*---------------------------------------------------------------
000470     05  MB4100-PMI-DATA.
000480         10  PMI-RATE                PIC V9(6)       COMP-3.
000490         10  PMI-BASIS               PIC X(8).
000500             88  PMI-BASIS-ORIGINAL       VALUE 'ORIGINAL'.
000510             88  PMI-BASIS-CURRENT        VALUE 'CURRENT '.
000520         10  CANCEL-RULE             PIC X(8).
000530             88  CANCEL-RULE-78           VALUE '78      '.
000540             88  CANCEL-RULE-80           VALUE '80      '.
000550             88  CANCEL-RULE-LIFE         VALUE 'FHALIFE '.
000560*---------------------------------------------------------------
000570*    ANALYSIS-WIDE CONTROLS
000580*---------------------------------------------------------------
000590     05  MB4100-ANALYSIS-CTL.
000600         10  HORIZON                 PIC 9(3)        COMP-3.
000610         10  KEEP-PAYMENT-FLAG       PIC X.
000620             88  APPLY-SAVINGS-TO-PRIN    VALUE 'Y'.
000630         10  INVEST-FLAG             PIC X.
000640             88  INVEST-SAVINGS-FLAG      VALUE 'Y'.
000650         10  FEE-DRAG                PIC V9(6)       COMP-3.
000660*---------------------------------------------------------------
000670*    RESERVED -- NOT YET ASSIGNED.  DO NOT REUSE WITHOUT A
000680*    CHANGE-LOG ENTRY AND A REC-CODE VERSION BUMP.  WIDENED
000690*    06/02/06 TLW REFI-051 -- PACKED FIELDS DO NOT BURN A FULL
000700*    BYTE PER DIGIT, SO THE RECORD WAS RUNNING SHORT OF THE
000710*    121-BYTE CURPARM RECORD LENGTH; PADDED OUT TO MATCH.
000720*---------------------------------------------------------------
000730     05  FILLER                      PIC X(68).
