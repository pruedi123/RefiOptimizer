000010*****************************************************************
000020*  MB4400  --  AMORTIZATION SCHEDULE WORK TABLE (INTERNAL)
000030*  BUILT BY 300-AMORT-SCHEDULE, ONE ENTRY PER MONTH OF THE
000040*  ANALYSIS HORIZON (MAX 480 = 40 YEARS).  REUSED FOR THE
000050*  BASELINE "KEEP CURRENT" SCHEDULE AND FOR EACH OPTION IN TURN
000060*  -- CLEAR AND REBUILD BETWEEN SCENARIOS, NEVER ACCUMULATE.
000070*****************************************************************
000080 01  WS-AMORT-TABLE.
000090     05  WS-AMORT-LINE-CNT           PIC 9(3)        COMP
000100                                      VALUE ZERO.
000110     05  WS-AMORT-LINE OCCURS 480 TIMES
000120                       INDEXED BY WS-AM-IDX.
000130         10  AM-MONTH                PIC 9(3)        COMP-3.
000140         10  AM-PAYMENT              PIC 9(7)V99     COMP-3.
000150         10  AM-INTEREST             PIC 9(7)V99     COMP-3.
000160         10  AM-PRINCIPAL            PIC S9(7)V99    COMP-3.
000170         10  AM-EXTRA                PIC 9(7)V99     COMP-3.
000180         10  AM-BALANCE              PIC 9(9)V99     COMP-3.
000190         10  AM-HOME-VALUE           PIC 9(9)V99     COMP-3.
000200         10  AM-PMI                  PIC 9(5)V99     COMP-3.
