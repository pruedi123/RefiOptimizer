000010*****************************************************************
000020*  MB4900  --  WS-STATS SORT / PERCENTILE WORK TABLE.  SHARED
000030*  SCRATCH AREA USED BY 620-PERCENTILE-STATS (SIDEPORT MEDIAN /
000040*  75TH / MIN) AND BY 410-SORT-TERMINAL-VALUES (LUMPCALC ORDER
000050*  STATISTIC).  ONE PATH PER ROLLING HISTORICAL START ROW, SO
000060*  THE CEILING MATCHES THE MB4300 PORTFOLIO ROW CEILING.
000070*****************************************************************
000080 01  WS-STATS-TABLE.
000090     05  WS-STATS-CNT                PIC 9(4)        COMP
000100                                      VALUE ZERO.
000110     05  WS-STATS-VALUE OCCURS 600 TIMES
000120                        INDEXED BY WS-ST-IDX WS-ST-IDX2.
000130         10  WS-STATS-AMT            PIC S9(9)V99    COMP-3.
000140     05  WS-STATS-SWAP-AMT           PIC S9(9)V99    COMP-3.
000150*---------------------------------------------------------------
000160*    RESULTS OF THE LAST SORT/PERCENTILE PASS
000170*---------------------------------------------------------------
000180     05  WS-STATS-MEDIAN             PIC S9(9)V99    COMP-3.
000190     05  WS-STATS-P75                PIC S9(9)V99    COMP-3.
000200     05  WS-STATS-MIN                PIC S9(9)V99    COMP-3.
000210*---------------------------------------------------------------
000220*    RESERVED FOR A FUTURE STANDARD-DEVIATION PASS -- REQUESTED
000230*    BY RISK BUT NEVER FUNDED.  LEAVE IN PLACE.
000240*---------------------------------------------------------------
000250     05  FILLER                      PIC X(60).
